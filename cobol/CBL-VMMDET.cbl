000100*===============================================================*
000200* PROGRAM NAME:    VMMDET
000300* ORIGINAL AUTHOR: EDWIN ACKERMAN
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 04/09/91  E ACKERMAN    CREATED - GROUPS PENDING JOBS BY
000900*                         MACHINERY LOCATION FOR THE MACHINERY-
001000*                         DETAIL-OUT FILE (PMS-0004).
001100* 10/09/91  E ACKERMAN    OWN OPTIONAL JOB-ACTION CARD ADDED SO
001200*                         THE DETAIL REPORT CAN BE NARROWED
001300*                         SEPARATELY FROM THE MAIN LOAD RUN
001400*                         (PMS-0009).
001500* 02/25/94  R WOJTOWICZ   JOB-CODES STRING WAS OVERFLOWING PD-
001600*                         JOB-CODES ON LARGE LOCATIONS - NOW
001700*                         STOPS APPENDING AT 200 CODES AND KEEPS
001800*                         THE TOTAL COUNT ACCURATE (PMS-0020).
001900* 07/19/98  J HOLLOWAY    Y2K - MIN-DUE-DATE COMPARE REBUILT ON
002000*                         AN 8-DIGIT CCYYMMDD KEY, NO 2-DIGIT
002100*                         YEAR COMPARE ANYWHERE (PMS-0033).
002200* 05/30/03  D KOWALCZYK   OVERALL DISTINCT-VESSEL COUNT ADDED FOR
002300*                         THE RUN-STATISTICS DISPLAY (PMS-0055).
002310* 06/17/13  T MARCHETTI   2410-EXTRACT-DUE-DATE NOW TRUSTS THE
002320*                         VALID-DATE SWITCH AND CCYY/MM/DD VMMLOAD
002330*                         CARRIES IN THE EXTRACT RECORD INSTEAD OF
002340*                         RE-CHECKING SLASH POSITIONS AND NUMERIC-
002350*                         NESS ONLY, WHICH LET DATES LIKE 31/13
002360*                         THROUGH AS "VALID" (PMS-0064).
002370* 09/23/14  R OYELARAN    W05-MIN-DUE-CCYYMMDD SWITCHED FROM
002380*                         COMP-3 TO COMP - NO OTHER FIELD IN THE
002390*                         SUBSYSTEM IS PACKED, THIS WAS AN
002391*                         INCONSISTENCY FLAGGED BY THE CODE
002392*                         REVIEW (PMS-0065).
002400*===============================================================*
002500 IDENTIFICATION DIVISION.
002600 PROGRAM-ID.  VMMDET.
002700 AUTHOR.        EDWIN ACKERMAN.
002800 INSTALLATION.  MORONS LOSERS AND BIMBOS.
002900 DATE-WRITTEN.  04/09/91.
003000 DATE-COMPILED.
003100 SECURITY.      UNCLASSIFIED - PMS MAINTENANCE SUBSYSTEM.
003200*===============================================================*
003300 ENVIRONMENT DIVISION.
003400*---------------------------------------------------------------*
003500 CONFIGURATION SECTION.
003600*---------------------------------------------------------------*
003700 SOURCE-COMPUTER. IBM-3096.
003800 OBJECT-COMPUTER. IBM-3096.
003900 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.
004000*---------------------------------------------------------------*
004100 INPUT-OUTPUT SECTION.
004200*---------------------------------------------------------------*
004300 FILE-CONTROL.
004400     SELECT PARM-CARDS ASSIGN TO PARMDD
004500       ORGANIZATION IS SEQUENTIAL
004600       FILE STATUS  IS PARM-FILE-STATUS.
004700*
004800     SELECT FILTERED-IN ASSIGN TO FILTDD
004900       ORGANIZATION IS SEQUENTIAL
005000       FILE STATUS  IS FILT-FILE-STATUS.
005100*
005200     SELECT MACHINERY-DETAIL-OUT ASSIGN TO PNDDD
005300       ORGANIZATION IS SEQUENTIAL
005400       FILE STATUS  IS PND-FILE-STATUS.
005500*
005600     SELECT SORT-WORK-FILE ASSIGN TO SORTWK1.
005700*===============================================================*
005800 DATA DIVISION.
005900*---------------------------------------------------------------*
006000 FILE SECTION.
006100*---------------------------------------------------------------*
006200 FD  PARM-CARDS
006300      DATA RECORD IS PARM-CARD-IN.
006400 01  PARM-CARD-IN                 PIC X(80).
006500*---------------------------------------------------------------*
006600 FD  FILTERED-IN
006700      DATA RECORD IS FILT-LINE-IN.
006800 01  FILT-LINE-IN                 PIC X(420).
006900*---------------------------------------------------------------*
007000 FD  MACHINERY-DETAIL-OUT
007100      DATA RECORD IS PND-LINE-OUT.
007200 01  PND-LINE-OUT                 PIC X(300).
007300*---------------------------------------------------------------*
007400 SD  SORT-WORK-FILE.
007500 01  SR-PENDING-RECORD.
007600     05  SR-MACHINERY-LOCATION    PIC X(30).
007700     05  SR-JOB-CODE              PIC X(10).
007800     05  SR-VESSEL                PIC X(25).
007900     05  SR-DEPARTMENT            PIC X(15).
008000     05  SR-FREQUENCY             PIC X(20).
008100     05  SR-DUE-DATE-TEXT         PIC X(10).
008200     05  SR-DUE-CCYYMMDD          PIC 9(08).
008300     05  FILLER                   PIC X(01).
008400*---------------------------------------------------------------*
008500 WORKING-STORAGE SECTION.
008600*---------------------------------------------------------------*
008700 01  W00-FILE-STATUSES.
008800     05  PARM-FILE-STATUS         PIC X(02).
008900         88  PARM-FILE-OK                    VALUE '00'.
009000         88  PARM-FILE-EOF                   VALUE '10'.
009100     05  FILT-FILE-STATUS         PIC X(02).
009200         88  FILT-FILE-OK                    VALUE '00'.
009300         88  FILT-FILE-EOF                   VALUE '10'.
009400     05  PND-FILE-STATUS          PIC X(02).
009500         88  PND-FILE-OK                     VALUE '00'.
009600     05  SORT-EOF-SW              PIC X(01) VALUE 'N'.
009700         88  SORT-END-OF-FILE               VALUE 'Y'.
009800     05  FILLER                   PIC X(01).
009900*---------------------------------------------------------------*
010000 01  W01-BREAK-FIELDS.
010100     05  W01-PRIOR-MACHINERY      PIC X(30) VALUE SPACE.
010200     05  W01-FIRST-RECORD-SW      PIC X(01) VALUE 'Y'.
010300         88  W01-FIRST-RECORD                VALUE 'Y'.
010400     05  FILLER                   PIC X(01).
010500*---------------------------------------------------------------*
010600 COPY VMMEXT.
010700*---------------------------------------------------------------*
010800 COPY VMMPND.
010900*---------------------------------------------------------------*
011000 01  W02-PARM-CARD.
011100     05  W02-CARD-TYPE            PIC X(01).
011200         88  W02-ACTION-CARD                 VALUE 'A'.
011300     05  W02-CARD-VALUE           PIC X(20).
011400     05  FILLER                   PIC X(59).
011500*---------------------------------------------------------------*
011600 01  W03-ACTION-FILTER-TABLE.
011700     05  W03-ACTION-FILTER-SW     PIC X(01) VALUE 'N'.
011800         88  W03-ACTION-FILTER-ON            VALUE 'Y'.
011900     05  W03-ACTION-COUNT         PIC 9(02) COMP VALUE 0.
012000     05  W03-ACTION-VALUE         OCCURS 40 TIMES
012100                                  INDEXED BY W03-ACTION-NDX
012200                                  PIC X(20) VALUE SPACE.
012300     05  W03-PASSES-ACTION-FILTER-SW PIC X(01).
012400         88  W03-PASSES-ACTION-FILTER        VALUE 'Y'.
012500         88  W03-FAILS-ACTION-FILTER         VALUE 'N'.
012600     05  FILLER                   PIC X(01).
012700*---------------------------------------------------------------*
012800 01  W04-DATE-EXTRACT.
012900     05  W04-DD                   PIC 9(02).
013000     05  FILLER                   PIC X(01).
013100     05  W04-MM                   PIC 9(02).
013200     05  FILLER                   PIC X(01).
013300     05  W04-CCYY                 PIC 9(04).
013400 01  W04A-DATE-TEXT-VIEW REDEFINES W04-DATE-EXTRACT
013500                                  PIC X(10).
013600*---------------------------------------------------------------*
013700 01  W05-GROUP-ACCUMULATORS.
013800     05  W05-JOB-COUNT            PIC 9(05) COMP VALUE 0.
013900     05  W05-JOBCODE-TABLE.
014000         10  W05-JOBCODE-ENTRY    OCCURS 200 TIMES
014100                                  INDEXED BY W05-JOBCODE-NDX
014200                                  PIC X(10).
014300     05  W08-JOBCODE-VIEW REDEFINES W05-JOBCODE-TABLE
014400                                  PIC X(2000).
014500     05  W05-VESSEL-COUNT         PIC 9(03) COMP VALUE 0.
014600     05  W05-VESSEL-TABLE         OCCURS 50 TIMES
014700                                  INDEXED BY W05-VESSEL-NDX
014800                                  PIC X(25).
014900     05  W05-DEPT-COUNT           PIC 9(03) COMP VALUE 0.
015000     05  W05-DEPT-TABLE           OCCURS 50 TIMES
015100                                  INDEXED BY W05-DEPT-NDX
015200                                  PIC X(15).
015300     05  W05-FREQ-COUNT           PIC 9(03) COMP VALUE 0.
015400     05  W05-FREQ-TABLE           OCCURS 50 TIMES
015500                                  INDEXED BY W05-FREQ-NDX
015600                                  PIC X(20).
015700     05  W05-MIN-DUE-CCYYMMDD     PIC 9(08) COMP VALUE 99999999.
015800     05  W05-MIN-DUE-TEXT         PIC X(10) VALUE SPACE.
015900     05  FILLER                   PIC X(01).
016000*---------------------------------------------------------------*
016100 01  W06-OVERALL-STATISTICS.
016200     05  W06-TOTAL-PENDING-RAW    PIC 9(06) COMP VALUE 0.
016300     05  W06-PENDING-IN-FILTERED  PIC 9(06) COMP VALUE 0.
016400     05  W06-ALL-VESSEL-COUNT     PIC 9(04) COMP VALUE 0.
016500     05  W06-ALL-VESSEL-TABLE     OCCURS 200 TIMES
016600                                  INDEXED BY W06-ALL-VESSEL-NDX
016700                                  PIC X(25) VALUE SPACE.
016800     05  W09-ALLVESSEL-VIEW REDEFINES W06-ALL-VESSEL-TABLE
016900                                  PIC X(5000).
017000     05  FILLER                   PIC X(01).
017100*---------------------------------------------------------------*
017200 01  W07-STRING-POINTER          PIC 9(03) COMP VALUE 1.
017300 01  W07-TOTAL-SUFFIX-COUNT      PIC ZZZZ9.
017400*===============================================================*
017500 PROCEDURE DIVISION.
017600*---------------------------------------------------------------*
017700 0000-MAIN-PROCESSING.
017800*---------------------------------------------------------------*
017900     PERFORM 1000-OPEN-FILES.
018000     PERFORM 1100-READ-ACTION-FILTER-CARDS.
018100     SORT SORT-WORK-FILE
018200          ON ASCENDING KEY SR-MACHINERY-LOCATION
018300          INPUT PROCEDURE  IS 2000-BUILD-SORT-RECORDS
018400          OUTPUT PROCEDURE IS 3000-BUILD-DETAIL-RECORDS.
018500     PERFORM 3900-WRITE-LAST-GROUP.
018600     PERFORM 9000-DISPLAY-RUN-STATISTICS.
018700     PERFORM 4000-CLOSE-FILES.
018800     GOBACK.
018900*---------------------------------------------------------------*
019000 1000-OPEN-FILES.
019100*---------------------------------------------------------------*
019200     OPEN INPUT  PARM-CARDS.
019300     OPEN INPUT  FILTERED-IN.
019400     OPEN OUTPUT MACHINERY-DETAIL-OUT.
019500*---------------------------------------------------------------*
019600 1100-READ-ACTION-FILTER-CARDS.
019700*---------------------------------------------------------------*
019800     READ PARM-CARDS INTO W02-PARM-CARD
019900         AT END
020000             SET PARM-FILE-EOF    TO TRUE.
020100     PERFORM 1110-READ-ONE-CARD
020200         UNTIL PARM-FILE-EOF.
020300     CLOSE PARM-CARDS.
020400*---------------------------------------------------------------*
020500 1110-READ-ONE-CARD.
020600*---------------------------------------------------------------*
020700     IF  W02-ACTION-CARD
020800         SET  W03-ACTION-FILTER-ON TO TRUE
020900         ADD  1 TO W03-ACTION-COUNT
021000         IF  W03-ACTION-COUNT NOT > 40
021100             MOVE W02-CARD-VALUE  TO
021200                 W03-ACTION-VALUE (W03-ACTION-COUNT).
021300     READ PARM-CARDS INTO W02-PARM-CARD
021400         AT END
021500             SET PARM-FILE-EOF    TO TRUE.
021600*---------------------------------------------------------------*
021700 2000-BUILD-SORT-RECORDS.
021800*---------------------------------------------------------------*
021900     PERFORM 8000-READ-FILTERED-RECORD.
022000     PERFORM 2100-EDIT-ONE-RECORD
022100         UNTIL FILT-FILE-EOF.
022200*---------------------------------------------------------------*
022300 2100-EDIT-ONE-RECORD.
022400*---------------------------------------------------------------*
022500     IF  EX-JOB-STATUS = 'Pending'
022600         ADD 1 TO W06-TOTAL-PENDING-RAW
022700         PERFORM 2200-CHECK-ACTION-FILTER
022800         IF  W03-PASSES-ACTION-FILTER
022900             ADD 1 TO W06-PENDING-IN-FILTERED
023000             PERFORM 2300-ACCUMULATE-ALL-VESSELS
023100             PERFORM 2400-RELEASE-SORT-RECORD.
023200     PERFORM 8000-READ-FILTERED-RECORD.
023300*---------------------------------------------------------------*
023400 2200-CHECK-ACTION-FILTER.
023500*---------------------------------------------------------------*
023600     SET  W03-PASSES-ACTION-FILTER TO TRUE.
023700     IF  W03-ACTION-FILTER-ON
023800         SET  W03-PASSES-ACTION-FILTER TO FALSE
023900         SET  W03-ACTION-NDX TO 1
024000         SEARCH W03-ACTION-VALUE VARYING W03-ACTION-NDX
024100             AT END
024200                 CONTINUE
024300             WHEN W03-ACTION-VALUE (W03-ACTION-NDX)
024400                      = EX-JOB-ACTION
024500                 SET W03-PASSES-ACTION-FILTER TO TRUE.
024600*---------------------------------------------------------------*
024700 2300-ACCUMULATE-ALL-VESSELS.
024800*---------------------------------------------------------------*
024900     SET  W06-ALL-VESSEL-NDX TO 1.
025000     SEARCH W06-ALL-VESSEL-TABLE VARYING W06-ALL-VESSEL-NDX
025100         AT END
025200             IF  W06-ALL-VESSEL-COUNT < 200
025300                 ADD 1 TO W06-ALL-VESSEL-COUNT
025400                 MOVE EX-VESSEL TO
025500                     W06-ALL-VESSEL-TABLE (W06-ALL-VESSEL-COUNT)
025600             END-IF
025700         WHEN W06-ALL-VESSEL-TABLE (W06-ALL-VESSEL-NDX)
025800                  = EX-VESSEL
025900             CONTINUE.
026000*---------------------------------------------------------------*
026100 2400-RELEASE-SORT-RECORD.
026200*---------------------------------------------------------------*
026300     PERFORM 2410-EXTRACT-DUE-DATE.
026400     MOVE EX-MACHINERY-LOCATION   TO SR-MACHINERY-LOCATION.
026500     MOVE EX-JOB-CODE             TO SR-JOB-CODE.
026600     MOVE EX-VESSEL               TO SR-VESSEL.
026700     MOVE EX-DEPARTMENT           TO SR-DEPARTMENT.
026800     MOVE EX-FREQUENCY            TO SR-FREQUENCY.
026900     RELEASE SR-PENDING-RECORD.
027000*---------------------------------------------------------------*
027100 2410-EXTRACT-DUE-DATE.
027150*    EX-CALC-DUE-DATE-VALID/EX-CALC-DUE-CCYY/MM/DD ARE VMMLOAD'S
027160*    OWN DD/MM RANGE-CHECKED BREAKDOWN - TRUST IT RATHER THAN
027170*    RE-DERIVING VALIDITY FROM THE TEXT FIELD - PMS-0064.
027200*---------------------------------------------------------------*
027300     MOVE SPACE                   TO SR-DUE-DATE-TEXT.
027400     MOVE ZERO                    TO SR-DUE-CCYYMMDD.
027500     IF  EX-CALC-DUE-DATE-VALID
027700         MOVE EX-CALC-DUE-CCYY    TO W04-CCYY
027800         MOVE EX-CALC-DUE-MM      TO W04-MM
027900         MOVE EX-CALC-DUE-DD      TO W04-DD
028200         MOVE EX-CALC-DUE-DATE    TO SR-DUE-DATE-TEXT
028300         MOVE EX-CALC-DUE-CCYYMMDD TO SR-DUE-CCYYMMDD
028350     END-IF.
028500*---------------------------------------------------------------*
028600 3000-BUILD-DETAIL-RECORDS.
028700*---------------------------------------------------------------*
028800     PERFORM 8200-RETURN-SORT-RECORD.
028900     PERFORM 3100-PROCESS-ONE-SORT-RECORD
029000         UNTIL SORT-END-OF-FILE.
029100*---------------------------------------------------------------*
029200 3100-PROCESS-ONE-SORT-RECORD.
029300*---------------------------------------------------------------*
029400     IF  W01-FIRST-RECORD
029500         PERFORM 3200-START-NEW-GROUP
029600     ELSE
029700     IF  SR-MACHINERY-LOCATION NOT = W01-PRIOR-MACHINERY
029800         PERFORM 3800-WRITE-DETAIL-RECORD
029900         PERFORM 3200-START-NEW-GROUP.
030000     PERFORM 3300-ACCUMULATE-ONE-RECORD.
030100     PERFORM 8200-RETURN-SORT-RECORD.
030200*---------------------------------------------------------------*
030300 3200-START-NEW-GROUP.
030400*---------------------------------------------------------------*
030500     MOVE SR-MACHINERY-LOCATION   TO W01-PRIOR-MACHINERY.
030600     MOVE 'N'                     TO W01-FIRST-RECORD-SW.
030700     MOVE ZERO   TO W05-JOB-COUNT W05-VESSEL-COUNT
030800                    W05-DEPT-COUNT W05-FREQ-COUNT.
030900     MOVE 99999999                TO W05-MIN-DUE-CCYYMMDD.
031000     MOVE SPACE                   TO W05-MIN-DUE-TEXT
031100                                     W05-JOBCODE-TABLE
031200                                     W05-VESSEL-TABLE
031300                                     W05-DEPT-TABLE
031400                                     W05-FREQ-TABLE.
031500*---------------------------------------------------------------*
031600 3300-ACCUMULATE-ONE-RECORD.
031700*---------------------------------------------------------------*
031800     IF  W05-JOB-COUNT < 200
031900         ADD 1 TO W05-JOB-COUNT
032000         MOVE SR-JOB-CODE TO
032100             W05-JOBCODE-ENTRY (W05-JOB-COUNT)
032200     ELSE
032300         ADD 1 TO W05-JOB-COUNT.
032400     PERFORM 3310-ACCUMULATE-VESSEL.
032500     PERFORM 3320-ACCUMULATE-DEPT.
032600     PERFORM 3330-ACCUMULATE-FREQUENCY.
032700     IF  SR-DUE-CCYYMMDD > 0 AND
032800         SR-DUE-CCYYMMDD < W05-MIN-DUE-CCYYMMDD
032900         MOVE SR-DUE-CCYYMMDD      TO W05-MIN-DUE-CCYYMMDD
033000         MOVE SR-DUE-DATE-TEXT     TO W05-MIN-DUE-TEXT.
033100*---------------------------------------------------------------*
033200 3310-ACCUMULATE-VESSEL.
033300*---------------------------------------------------------------*
033400     SET  W05-VESSEL-NDX TO 1.
033500     SEARCH W05-VESSEL-TABLE VARYING W05-VESSEL-NDX
033600         AT END
033700             IF  W05-VESSEL-COUNT < 50
033800                 ADD 1 TO W05-VESSEL-COUNT
033900                 MOVE SR-VESSEL TO
034000                     W05-VESSEL-TABLE (W05-VESSEL-COUNT)
034100             END-IF
034200         WHEN W05-VESSEL-TABLE (W05-VESSEL-NDX) = SR-VESSEL
034300             CONTINUE.
034400*---------------------------------------------------------------*
034500 3320-ACCUMULATE-DEPT.
034600*---------------------------------------------------------------*
034700     SET  W05-DEPT-NDX TO 1.
034800     SEARCH W05-DEPT-TABLE VARYING W05-DEPT-NDX
034900         AT END
035000             IF  W05-DEPT-COUNT < 50
035100                 ADD 1 TO W05-DEPT-COUNT
035200                 MOVE SR-DEPARTMENT TO
035300                     W05-DEPT-TABLE (W05-DEPT-COUNT)
035400             END-IF
035500         WHEN W05-DEPT-TABLE (W05-DEPT-NDX) = SR-DEPARTMENT
035600             CONTINUE.
035700*---------------------------------------------------------------*
035800 3330-ACCUMULATE-FREQUENCY.
035900*---------------------------------------------------------------*
036000     SET  W05-FREQ-NDX TO 1.
036100     SEARCH W05-FREQ-TABLE VARYING W05-FREQ-NDX
036200         AT END
036300             IF  W05-FREQ-COUNT < 50
036400                 ADD 1 TO W05-FREQ-COUNT
036500                 MOVE SR-FREQUENCY TO
036600                     W05-FREQ-TABLE (W05-FREQ-COUNT)
036700             END-IF
036800         WHEN W05-FREQ-TABLE (W05-FREQ-NDX) = SR-FREQUENCY
036900             CONTINUE.
037000*---------------------------------------------------------------*
037100 3800-WRITE-DETAIL-RECORD.
037200*---------------------------------------------------------------*
037300     MOVE SPACE                   TO VMM-PENDING-DETAIL-RECORD.
037400     MOVE W01-PRIOR-MACHINERY     TO PD-MACHINERY-LOCATION.
037500     MOVE W05-JOB-COUNT           TO PD-TOTAL-JOBS.
037600     MOVE W05-JOB-COUNT           TO PD-PENDING-JOBS.
037700     MOVE W05-MIN-DUE-TEXT        TO PD-NEXT-DUE-DATE.
037800     MOVE SPACE                   TO PD-VESSELS PD-JOB-CODES
037900                                     PD-DEPARTMENTS PD-FREQUENCIES.
038000     MOVE 1                       TO W07-STRING-POINTER.
038100     PERFORM 3810-JOIN-JOBCODES
038200         VARYING W05-JOBCODE-NDX FROM 1 BY 1
038300         UNTIL W05-JOBCODE-NDX > W05-JOB-COUNT
038400            OR W05-JOBCODE-NDX > 200.
038500     PERFORM 3820-APPEND-TOTAL-SUFFIX.
038600     MOVE 1                       TO W07-STRING-POINTER.
038700     PERFORM 3830-JOIN-VESSELS
038800         VARYING W05-VESSEL-NDX FROM 1 BY 1
038900         UNTIL W05-VESSEL-NDX > W05-VESSEL-COUNT.
039000     MOVE 1                       TO W07-STRING-POINTER.
039100     PERFORM 3840-JOIN-DEPARTMENTS
039200         VARYING W05-DEPT-NDX FROM 1 BY 1
039300         UNTIL W05-DEPT-NDX > W05-DEPT-COUNT.
039400     MOVE 1                       TO W07-STRING-POINTER.
039500     PERFORM 3850-JOIN-FREQUENCIES
039600         VARYING W05-FREQ-NDX FROM 1 BY 1
039700         UNTIL W05-FREQ-NDX > W05-FREQ-COUNT.
039800     MOVE VMM-PENDING-DETAIL-RECORD TO PND-LINE-OUT.
039900     WRITE PND-LINE-OUT.
040000*---------------------------------------------------------------*
040100 3810-JOIN-JOBCODES.
040200*---------------------------------------------------------------*
040300     IF  W05-JOBCODE-NDX > 1
040400         STRING ','  DELIMITED BY SIZE
040500             INTO PD-JOB-CODES
040600             WITH POINTER W07-STRING-POINTER.
040700     STRING W05-JOBCODE-ENTRY (W05-JOBCODE-NDX)
040800             DELIMITED BY SPACE
040900         INTO PD-JOB-CODES
041000         WITH POINTER W07-STRING-POINTER.
041100*---------------------------------------------------------------*
041200 3820-APPEND-TOTAL-SUFFIX.
041300*---------------------------------------------------------------*
041400     MOVE W05-JOB-COUNT           TO W07-TOTAL-SUFFIX-COUNT.
041500     STRING ' (Total: ' DELIMITED BY SIZE
041600            W07-TOTAL-SUFFIX-COUNT DELIMITED BY SIZE
041700            ')' DELIMITED BY SIZE
041800         INTO PD-JOB-CODES
041900         WITH POINTER W07-STRING-POINTER.
042000*---------------------------------------------------------------*
042100 3830-JOIN-VESSELS.
042200*---------------------------------------------------------------*
042300     IF  W05-VESSEL-NDX > 1
042400         STRING ','  DELIMITED BY SIZE
042500             INTO PD-VESSELS
042600             WITH POINTER W07-STRING-POINTER.
042700     STRING W05-VESSEL-TABLE (W05-VESSEL-NDX)
042800             DELIMITED BY SPACE
042900         INTO PD-VESSELS
043000         WITH POINTER W07-STRING-POINTER.
043100*---------------------------------------------------------------*
043200 3840-JOIN-DEPARTMENTS.
043300*---------------------------------------------------------------*
043400     IF  W05-DEPT-NDX > 1
043500         STRING ','  DELIMITED BY SIZE
043600             INTO PD-DEPARTMENTS
043700             WITH POINTER W07-STRING-POINTER.
043800     STRING W05-DEPT-TABLE (W05-DEPT-NDX)
043900             DELIMITED BY SPACE
044000         INTO PD-DEPARTMENTS
044100         WITH POINTER W07-STRING-POINTER.
044200*---------------------------------------------------------------*
044300 3850-JOIN-FREQUENCIES.
044400*---------------------------------------------------------------*
044500     IF  W05-FREQ-NDX > 1
044600         STRING ','  DELIMITED BY SIZE
044700             INTO PD-FREQUENCIES
044800             WITH POINTER W07-STRING-POINTER.
044900     STRING W05-FREQ-TABLE (W05-FREQ-NDX)
045000             DELIMITED BY SPACE
045100         INTO PD-FREQUENCIES
045200         WITH POINTER W07-STRING-POINTER.
045300*---------------------------------------------------------------*
045400 3900-WRITE-LAST-GROUP.
045500*---------------------------------------------------------------*
045600     IF  NOT W01-FIRST-RECORD
045700         PERFORM 3800-WRITE-DETAIL-RECORD.
045800*---------------------------------------------------------------*
045900 4000-CLOSE-FILES.
046000*---------------------------------------------------------------*
046100     CLOSE FILTERED-IN.
046200     CLOSE MACHINERY-DETAIL-OUT.
046300*---------------------------------------------------------------*
046400 8000-READ-FILTERED-RECORD.
046500*---------------------------------------------------------------*
046600     READ FILTERED-IN INTO VMM-EXTRACT-RECORD
046700         AT END
046800             SET FILT-FILE-EOF    TO TRUE.
046900*---------------------------------------------------------------*
047000 8200-RETURN-SORT-RECORD.
047100*---------------------------------------------------------------*
047200     RETURN SORT-WORK-FILE INTO SR-PENDING-RECORD
047300         AT END
047400             SET SORT-END-OF-FILE TO TRUE.
047500*---------------------------------------------------------------*
047600 9000-DISPLAY-RUN-STATISTICS.
047700*---------------------------------------------------------------*
047800     DISPLAY 'VMMDET - TOTAL PENDING (RAW)      = '
047900              W06-TOTAL-PENDING-RAW.
048000     DISPLAY 'VMMDET - PENDING IN FILTERED SET   = '
048100              W06-PENDING-IN-FILTERED.
048200     DISPLAY 'VMMDET - DISTINCT VESSELS PENDING  = '
048300              W06-ALL-VESSEL-COUNT.
048400     PERFORM 9010-DISPLAY-ONE-VESSEL
048500         VARYING W06-ALL-VESSEL-NDX FROM 1 BY 1
048600         UNTIL W06-ALL-VESSEL-NDX > W06-ALL-VESSEL-COUNT.
048700*---------------------------------------------------------------*
048800 9010-DISPLAY-ONE-VESSEL.
048900*---------------------------------------------------------------*
049000     DISPLAY '   VESSEL - '
049100              W06-ALL-VESSEL-TABLE (W06-ALL-VESSEL-NDX).

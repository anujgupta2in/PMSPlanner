000100*===============================================================*
000200* PROGRAM NAME:    VMMRPT
000300* ORIGINAL AUTHOR: EDWIN ACKERMAN
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 04/16/91  E ACKERMAN    CREATED - PRINTS THE PMS ANALYSIS
000900*                         REPORT (SUMMARY, TOP-10 MACHINERY,
001000*                         ACTION/DEPARTMENT BREAKDOWNS, FREQUENCY
001100*                         ANALYSIS, DATE RANGE) FROM THE FILTERED
001200*                         EXTRACT (PMS-0005).
001300* 10/09/91  E ACKERMAN    YEARLY SUMMARY SECTION ADDED, WITH
001400*                         MONTH AND QUARTER BREAKOUTS UNDER EACH
001500*                         YEAR LINE (PMS-0010).
001600* 04/17/92  R WOJTOWICZ   VESSEL KPI MATRIX SECTION ADDED - READS
001700*                         KPI-OUT, ALREADY SORTED BY VMMKPI, NO
001800*                         RESORT NEEDED HERE (PMS-0016).
001900* 02/25/94  R WOJTOWICZ   OVERDUE COUNT WAS COMPARING ON THE RAW
002000*                         DD/MM/YYYY TEXT - REBUILT ON AN 8-DIGIT
002100*                         CCYYMMDD COMPARE KEY (PMS-0021).
002200* 07/19/98  J HOLLOWAY    Y2K REVIEW OF THE RUN-DATE STAMP AND
002300*                         ALL CCYYMMDD COMPARES - ALL FOUR-DIGIT
002400*                         YEARS, NO CHANGE REQUIRED (PMS-0034).
002500* 05/30/03  D KOWALCZYK   YEAR TABLE WAS PRINTING IN ARRIVAL
002600*                         ORDER - SELECTION SORT ADDED SO THE
002700*                         YEARLY SUMMARY PRINTS YEAR ASCENDING
002800*                         (PMS-0056).
002900* 08/12/07  D KOWALCZYK   TOP-10 MACHINERY/FREQUENCY TABLES
003000*                         RAISED TO 500 ENTRIES FOR THE COMBINED
003100*                         FLEET RUN (PMS-0062).
003110* 06/17/13  T MARCHETTI   2200-EXTRACT-DUE-DATE NOW TRUSTS THE
003120*                         VALID-DATE SWITCH AND CCYY/MM/DD VMMLOAD
003130*                         CARRIES IN THE EXTRACT RECORD INSTEAD OF
003140*                         RE-CHECKING SLASH POSITIONS AND NUMERIC-
003150*                         NESS ONLY, WHICH LET DATES LIKE 31/13
003160*                         THROUGH AS "VALID" (PMS-0064).
003170* 09/23/14  R OYELARAN    W01-EARLIEST-CCYYMMDD/W01-LATEST-CCYYMMDD
003180*                         AND W08-DUE-CCYYMMDD SWITCHED FROM
003190*                         COMP-3 TO COMP - NO OTHER FIELD IN THE
003200*                         SUBSYSTEM IS PACKED, THIS WAS AN
003210*                         INCONSISTENCY FLAGGED BY THE CODE
003220*                         REVIEW (PMS-0065).
003230*===============================================================*
003300 IDENTIFICATION DIVISION.
003400 PROGRAM-ID.  VMMRPT.
003500 AUTHOR.        EDWIN ACKERMAN.
003600 INSTALLATION.  MORONS LOSERS AND BIMBOS.
003700 DATE-WRITTEN.  04/16/91.
003800 DATE-COMPILED.
003900 SECURITY.      UNCLASSIFIED - PMS MAINTENANCE SUBSYSTEM.
004000*===============================================================*
004100 ENVIRONMENT DIVISION.
004200*---------------------------------------------------------------*
004300 CONFIGURATION SECTION.
004400*---------------------------------------------------------------*
004500 SOURCE-COMPUTER. IBM-3096.
004600 OBJECT-COMPUTER. IBM-3096.
004700 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.
004800*---------------------------------------------------------------*
004900 INPUT-OUTPUT SECTION.
005000*---------------------------------------------------------------*
005100 FILE-CONTROL.
005200     SELECT FILTERED-IN ASSIGN TO FILTDD
005300       ORGANIZATION IS SEQUENTIAL
005400       FILE STATUS  IS FILT-FILE-STATUS.
005500*
005600     SELECT KPI-IN ASSIGN TO KPIDD
005700       ORGANIZATION IS SEQUENTIAL
005800       FILE STATUS  IS KPI-FILE-STATUS.
005900*
006000     SELECT PRINT-FILE ASSIGN TO RPTDD.
006100*===============================================================*
006200 DATA DIVISION.
006300*---------------------------------------------------------------*
006400 FILE SECTION.
006500*---------------------------------------------------------------*
006600 FD  FILTERED-IN
006700      DATA RECORD IS FILT-LINE-IN.
006800 01  FILT-LINE-IN                 PIC X(420).
006900*---------------------------------------------------------------*
007000 FD  KPI-IN
007100      DATA RECORD IS KPI-LINE-IN.
007200 01  KPI-LINE-IN                  PIC X(83).
007300*---------------------------------------------------------------*
007400 FD  PRINT-FILE RECORDING MODE F.
007500 01  PRINT-RECORD.
007600     05  PRINT-LINE               PIC X(132).
007700*---------------------------------------------------------------*
007800 WORKING-STORAGE SECTION.
007900*---------------------------------------------------------------*
008000 01  W00-FILE-STATUSES.
008100     05  FILT-FILE-STATUS         PIC X(02).
008200         88  FILT-FILE-OK                    VALUE '00'.
008300         88  FILT-FILE-EOF                   VALUE '10'.
008400     05  KPI-FILE-STATUS          PIC X(02).
008500         88  KPI-FILE-OK                     VALUE '00'.
008600         88  KPI-FILE-EOF                    VALUE '10'.
008700*---------------------------------------------------------------*
008800 COPY VMMEXT.
008900*---------------------------------------------------------------*
009000 COPY VMMKPI.
009100*---------------------------------------------------------------*
009200 COPY PRINTCTL.
009300*---------------------------------------------------------------*
009400 01  PRINT-LINES.
009500     05  NEXT-REPORT-LINE         PIC X(132) VALUE SPACE.
009600*---------------------------------------------------------------*
009700 01  HEADING-LINES.
009800     05  HEADING-LINE-1.
009900         10  FILLER      PIC X(35)
010000             VALUE 'PMS MACHINERY MAINTENANCE ANALYSIS '.
010100         10  FILLER      PIC X(20) VALUE 'REPORT'.
010200         10  FILLER      PIC X(50) VALUE SPACE.
010300         10  FILLER      PIC X(07) VALUE 'PAGE : '.
010400         10  HL1-PAGE-COUNT         PIC ZZ9.
010500     05  HEADING-LINE-2.
010600         10  FILLER      PIC X(11) VALUE 'RUN DATE : '.
010700         10  HL2-RUN-MM             PIC 9(02).
010800         10  FILLER      PIC X(01) VALUE '/'.
010900         10  HL2-RUN-DD             PIC 9(02).
011000         10  FILLER      PIC X(01) VALUE '/'.
011100         10  HL2-RUN-CCYY           PIC 9(04).
011200         10  FILLER      PIC X(05) VALUE SPACE.
011300         10  FILLER      PIC X(11) VALUE 'RUN TIME : '.
011400         10  HL2-RUN-HH             PIC 9(02).
011500         10  FILLER      PIC X(01) VALUE ':'.
011600         10  HL2-RUN-MI             PIC 9(02).
011700         10  FILLER      PIC X(85) VALUE SPACE.
011800*---------------------------------------------------------------*
011900 01  SECTION-HEADING-LINE.
012000     05  SHL-TEXT                 PIC X(60) VALUE SPACE.
012100     05  FILLER                   PIC X(72) VALUE SPACE.
012200*---------------------------------------------------------------*
012300 01  SUMMARY-DETAIL-LINE.
012400     05  SDL-LABEL                PIC X(40) VALUE SPACE.
012500     05  SDL-VALUE                PIC ZZZZZ9.
012600     05  FILLER                   PIC X(86) VALUE SPACE.
012700*---------------------------------------------------------------*
012800 01  NAME-COUNT-DETAIL-LINE.
012900     05  NCL-NAME                 PIC X(30) VALUE SPACE.
013000     05  FILLER                   PIC X(05) VALUE SPACE.
013100     05  NCL-COUNT                PIC ZZZZ9.
013200     05  FILLER                   PIC X(92) VALUE SPACE.
013300*---------------------------------------------------------------*
013400 01  DATE-RANGE-LINE.
013500     05  DRL-LABEL                PIC X(20) VALUE SPACE.
013600     05  DRL-DATE                 PIC X(10) VALUE SPACE.
013700     05  FILLER                   PIC X(102) VALUE SPACE.
013800*---------------------------------------------------------------*
013900 01  YEAR-SUMMARY-DETAIL-LINE.
014000     05  YSL-LABEL                PIC X(10) VALUE 'YEAR'.
014100     05  YSL-YEAR                 PIC 9(04).
014200     05  FILLER                   PIC X(04) VALUE SPACE.
014300     05  FILLER                   PIC X(12) VALUE 'TOTAL JOBS:'.
014400     05  YSL-TOTAL                PIC ZZZZ9.
014500     05  FILLER                   PIC X(04) VALUE SPACE.
014600     05  FILLER                   PIC X(14) VALUE 'PENDING JOBS:'.
014700     05  YSL-PENDING              PIC ZZZZ9.
014800     05  FILLER                   PIC X(04) VALUE SPACE.
014900     05  FILLER                   PIC X(12) VALUE 'DEPT CNT :'.
015000     05  YSL-DEPTS                PIC ZZ9.
015100     05  FILLER                   PIC X(51) VALUE SPACE.
015200*---------------------------------------------------------------*
015300 01  MONTH-DETAIL-LINE.
015400     05  FILLER                   PIC X(08) VALUE SPACE.
015500     05  FILLER                   PIC X(08) VALUE 'MONTH : '.
015600     05  MDL-MONTH                PIC Z9.
015700     05  FILLER                   PIC X(04) VALUE SPACE.
015800     05  FILLER                   PIC X(08) VALUE 'COUNT : '.
015900     05  MDL-COUNT                PIC ZZZZ9.
016000     05  FILLER                   PIC X(97) VALUE SPACE.
016100*---------------------------------------------------------------*
016200 01  QUARTER-DETAIL-LINE.
016300     05  FILLER                   PIC X(08) VALUE SPACE.
016400     05  FILLER                   PIC X(10) VALUE 'QUARTER : '.
016500     05  QDL-QUARTER              PIC 9.
016600     05  FILLER                   PIC X(04) VALUE SPACE.
016700     05  FILLER                   PIC X(08) VALUE 'COUNT : '.
016800     05  QDL-COUNT                PIC ZZZZ9.
016900     05  FILLER                   PIC X(96) VALUE SPACE.
017000*---------------------------------------------------------------*
017100 01  KPI-DETAIL-LINE.
017200     05  KDL-VESSEL               PIC X(25) VALUE SPACE.
017300     05  FILLER                   PIC X(02) VALUE SPACE.
017400     05  KDL-YEAR                 PIC 9(04).
017500     05  FILLER                   PIC X(02) VALUE SPACE.
017600     05  KDL-Q1                   PIC ZZZ9.
017700     05  FILLER                   PIC X(01) VALUE '/'.
017800     05  KDL-Q1-BAND              PIC X(06).
017900     05  FILLER                   PIC X(01) VALUE SPACE.
018000     05  KDL-Q2                   PIC ZZZ9.
018100     05  FILLER                   PIC X(01) VALUE '/'.
018200     05  KDL-Q2-BAND              PIC X(06).
018300     05  FILLER                   PIC X(01) VALUE SPACE.
018400     05  KDL-Q3                   PIC ZZZ9.
018500     05  FILLER                   PIC X(01) VALUE '/'.
018600     05  KDL-Q3-BAND              PIC X(06).
018700     05  FILLER                   PIC X(01) VALUE SPACE.
018800     05  KDL-Q4                   PIC ZZZ9.
018900     05  FILLER                   PIC X(01) VALUE '/'.
019000     05  KDL-Q4-BAND              PIC X(06).
019100     05  FILLER                   PIC X(02) VALUE SPACE.
019200     05  KDL-YEAR-TOTAL           PIC ZZZ9.
019300     05  FILLER                   PIC X(46) VALUE SPACE.
019400*---------------------------------------------------------------*
019500 01  W01-SUMMARY-COUNTERS.
019600     05  W01-TOTAL-RECORDS        PIC 9(06) COMP VALUE 0.
019700     05  W01-PENDING-COUNT        PIC 9(06) COMP VALUE 0.
019800     05  W01-OVERDUE-COUNT        PIC 9(06) COMP VALUE 0.
019900     05  W01-EARLIEST-CCYYMMDD    PIC 9(08) COMP VALUE 99999999.
020000     05  W01-EARLIEST-TEXT        PIC X(10) VALUE SPACE.
020100     05  W01-LATEST-CCYYMMDD      PIC 9(08) COMP VALUE 0.
020200     05  W01-LATEST-TEXT          PIC X(10) VALUE SPACE.
020300     05  FILLER                   PIC X(01).
020400*---------------------------------------------------------------*
020500 01  W02-MACHINERY-TABLE.
020600     05  W02-MACH-COUNT-CTL       PIC 9(04) COMP VALUE 0.
020700     05  W02-MACH-ENTRY           OCCURS 500 TIMES
020800                                  INDEXED BY W02-MACH-NDX.
020900         10  W02-MACH-NAME        PIC X(30) VALUE SPACE.
021000         10  W02-MACH-CT          PIC 9(05) COMP VALUE 0.
021100     05  W02-MACH-ENTRY-TEXT REDEFINES W02-MACH-ENTRY
021200                                  OCCURS 500 TIMES
021300                                  PIC X(34).
021400     05  FILLER                   PIC X(01).
021500*---------------------------------------------------------------*
021600 01  W03-ACTION-TABLE.
021700     05  W03-ACTION-COUNT-CTL     PIC 9(02) COMP VALUE 0.
021800     05  W03-ACTION-ENTRY         OCCURS 40 TIMES
021900                                  INDEXED BY W03-ACTION-NDX.
022000         10  W03-ACTION-NAME      PIC X(20) VALUE SPACE.
022100         10  W03-ACTION-CT        PIC 9(05) COMP VALUE 0.
022200     05  FILLER                   PIC X(01).
022300*---------------------------------------------------------------*
022400 01  W04-DEPT-TABLE.
022500     05  W04-DEPT-COUNT-CTL       PIC 9(02) COMP VALUE 0.
022600     05  W04-DEPT-ENTRY           OCCURS 50 TIMES
022700                                  INDEXED BY W04-DEPT-NDX.
022800         10  W04-DEPT-NAME        PIC X(15) VALUE SPACE.
022900         10  W04-DEPT-CT          PIC 9(05) COMP VALUE 0.
023000     05  FILLER                   PIC X(01).
023100*---------------------------------------------------------------*
023200 01  W05-FREQ-TABLE.
023300     05  W05-FREQ-COUNT-CTL       PIC 9(04) COMP VALUE 0.
023400     05  W05-FREQ-ENTRY           OCCURS 500 TIMES
023500                                  INDEXED BY W05-FREQ-NDX.
023600         10  W05-FREQ-NAME        PIC X(20) VALUE SPACE.
023700         10  W05-FREQ-CT          PIC 9(05) COMP VALUE 0.
023800     05  W05-FREQ-ENTRY-TEXT REDEFINES W05-FREQ-ENTRY
023900                                  OCCURS 500 TIMES
024000                                  PIC X(24).
024100     05  FILLER                   PIC X(01).
024200*---------------------------------------------------------------*
024300 01  W06-YEAR-TABLE.
024400     05  W06-YEAR-COUNT-CTL       PIC 9(02) COMP VALUE 0.
024500     05  W06-YEAR-ENTRY           OCCURS 60 TIMES
024600                                  INDEXED BY W06-YEAR-NDX.
024700         10  W06-YEAR-VALUE       PIC 9(04) VALUE 0.
024800         10  W06-YEAR-TOTAL       PIC 9(05) COMP VALUE 0.
024900         10  W06-YEAR-PENDING     PIC 9(05) COMP VALUE 0.
025000         10  W06-YEAR-DEPT-CT     PIC 9(02) COMP VALUE 0.
025100         10  W06-YEAR-DEPT-TABLE  OCCURS 20 TIMES
025200                                  INDEXED BY W06-YDEPT-NDX
025300                                  PIC X(15) VALUE SPACE.
025400         10  W06-YEAR-MONTH-CT    OCCURS 12 TIMES
025500                                  INDEXED BY W06-MONTH-NDX
025600                                  PIC 9(05) COMP VALUE 0.
025700         10  W06-YEAR-QTR-CT      OCCURS 4 TIMES
025800                                  INDEXED BY W06-QTR-NDX
025900                                  PIC 9(05) COMP VALUE 0.
026000     05  W06-YEAR-ENTRY-TEXT REDEFINES W06-YEAR-ENTRY
026100                                  OCCURS 60 TIMES
026200                                  INDEXED BY W06A-NDX
026300                                  PIC X(378).
026400     05  FILLER                   PIC X(01).
026500*---------------------------------------------------------------*
026600 01  W07-DATE-EXTRACT.
026700     05  W07-DD                   PIC 9(02).
026800     05  FILLER                   PIC X(01).
026900     05  W07-MM                   PIC 9(02).
027000     05  FILLER                   PIC X(01).
027100     05  W07-CCYY                 PIC 9(04).
027200*---------------------------------------------------------------*
027300 01  W08-WORK-FIELDS.
027400     05  W08-DUE-CCYYMMDD         PIC 9(08) COMP VALUE 0.
027500     05  W08-DUE-VALID-SW         PIC X(01).
027600         88  W08-DUE-VALID                   VALUE 'Y'.
027700     05  W08-QUARTER              PIC 9(01) COMP VALUE 0.
027800     05  W08-BEST-NDX             PIC 9(04) COMP VALUE 0.
027900     05  W08-BEST-COUNT           PIC 9(05) COMP VALUE 0.
028000     05  W08-PICK-CTL             PIC 9(02) COMP VALUE 0.
028100     05  W08-MONTH-NUM            PIC 99 COMP VALUE 0.
028200     05  W08-SWAP-YEAR-ENTRY      PIC X(378).
028300     05  FILLER                   PIC X(01).
028400*===============================================================*
028500 PROCEDURE DIVISION.
028600*---------------------------------------------------------------*
028700 0000-MAIN-PROCESSING.
028800*---------------------------------------------------------------*
028900     PERFORM 1000-OPEN-FILES.
029000     PERFORM 1100-INITIALIZE-RUN.
029100     PERFORM 2000-ACCUMULATE-FILTERED-STATISTICS.
029200     PERFORM 2900-SORT-YEAR-TABLE.
029300     PERFORM 3000-PRINT-SUMMARY-SECTION.
029400     PERFORM 3100-PRINT-TOP10-MACHINERY.
029500     PERFORM 3200-PRINT-ACTION-DISTRIBUTION.
029600     PERFORM 3300-PRINT-DEPARTMENT-BREAKDOWN.
029700     PERFORM 3400-PRINT-FREQUENCY-ANALYSIS.
029800     PERFORM 3500-PRINT-DATE-RANGE.
029900     PERFORM 4000-PRINT-YEARLY-SUMMARY-SECTION.
030000     PERFORM 5000-PRINT-KPI-MATRIX-SECTION.
030100     PERFORM 6000-CLOSE-FILES.
030200     GOBACK.
030300*---------------------------------------------------------------*
030400 1000-OPEN-FILES.
030500*---------------------------------------------------------------*
030600     OPEN INPUT  FILTERED-IN.
030700     OPEN INPUT  KPI-IN.
030800     OPEN OUTPUT PRINT-FILE.
030900*---------------------------------------------------------------*
031000 1100-INITIALIZE-RUN.
031100*---------------------------------------------------------------*
031200     ACCEPT WS-CURRENT-CCYYMMDD FROM DATE YYYYMMDD.
031300     ACCEPT WS-CURRENT-HHMMSS   FROM TIME.
031400     MOVE WS-CURRENT-MONTH        TO HL2-RUN-MM.
031500     MOVE WS-CURRENT-DAY          TO HL2-RUN-DD.
031600     MOVE WS-CURRENT-YEAR         TO HL2-RUN-CCYY.
031700     MOVE WS-CURRENT-HOUR         TO HL2-RUN-HH.
031800     MOVE WS-CURRENT-MINUTE       TO HL2-RUN-MI.
031900*---------------------------------------------------------------*
032000 2000-ACCUMULATE-FILTERED-STATISTICS.
032100*---------------------------------------------------------------*
032200     PERFORM 8000-READ-FILTERED-RECORD.
032300     PERFORM 2100-EDIT-ONE-RECORD
032400         UNTIL FILT-FILE-EOF.
032500*---------------------------------------------------------------*
032600 2100-EDIT-ONE-RECORD.
032700*---------------------------------------------------------------*
032800     ADD 1 TO W01-TOTAL-RECORDS.
032900     IF  EX-JOB-STATUS = 'Pending'
033000         ADD 1 TO W01-PENDING-COUNT.
033100     PERFORM 2200-EXTRACT-DUE-DATE.
033200     IF  W08-DUE-VALID
033300         PERFORM 2210-UPDATE-DATE-RANGE
033400         PERFORM 2220-UPDATE-OVERDUE
033500         PERFORM 2700-UPDATE-YEAR-TABLE.
033600     PERFORM 2300-ACCUMULATE-MACHINERY.
033700     PERFORM 2400-ACCUMULATE-ACTION.
033800     PERFORM 2500-ACCUMULATE-DEPARTMENT.
033900     PERFORM 2600-ACCUMULATE-FREQUENCY.
034000     PERFORM 8000-READ-FILTERED-RECORD.
034100*---------------------------------------------------------------*
034200 2200-EXTRACT-DUE-DATE.
034250*    EX-CALC-DUE-DATE-VALID/EX-CALC-DUE-CCYY/MM/DD ARE VMMLOAD'S
034260*    OWN DD/MM RANGE-CHECKED BREAKDOWN - TRUST IT RATHER THAN
034270*    RE-DERIVING VALIDITY FROM THE TEXT FIELD - PMS-0064.
034300*---------------------------------------------------------------*
034400     MOVE 'N'                     TO W08-DUE-VALID-SW.
034500     MOVE ZERO                    TO W08-DUE-CCYYMMDD W08-QUARTER.
034600     IF  EX-CALC-DUE-DATE-VALID
034800         MOVE EX-CALC-DUE-CCYY    TO W07-CCYY
034900         MOVE EX-CALC-DUE-MM      TO W07-MM
035000         MOVE EX-CALC-DUE-DD      TO W07-DD
035100         SET  W08-DUE-VALID       TO TRUE
035400         MOVE EX-CALC-DUE-CCYYMMDD TO W08-DUE-CCYYMMDD
035600         PERFORM 2201-SET-QUARTER
035650     END-IF.
035700*---------------------------------------------------------------*
035800 2201-SET-QUARTER.
035900*---------------------------------------------------------------*
036000     EVALUATE TRUE
036100         WHEN W07-MM < 4
036200             MOVE 1 TO W08-QUARTER
036300         WHEN W07-MM < 7
036400             MOVE 2 TO W08-QUARTER
036500         WHEN W07-MM < 10
036600             MOVE 3 TO W08-QUARTER
036700         WHEN OTHER
036800             MOVE 4 TO W08-QUARTER
036900     END-EVALUATE.
037000*---------------------------------------------------------------*
037100 2210-UPDATE-DATE-RANGE.
037200*---------------------------------------------------------------*
037300     IF  W08-DUE-CCYYMMDD < W01-EARLIEST-CCYYMMDD
037400         MOVE W08-DUE-CCYYMMDD     TO W01-EARLIEST-CCYYMMDD
037500         MOVE EX-CALC-DUE-DATE     TO W01-EARLIEST-TEXT.
037600     IF  W08-DUE-CCYYMMDD > W01-LATEST-CCYYMMDD
037700         MOVE W08-DUE-CCYYMMDD     TO W01-LATEST-CCYYMMDD
037800         MOVE EX-CALC-DUE-DATE     TO W01-LATEST-TEXT.
037900*---------------------------------------------------------------*
038000 2220-UPDATE-OVERDUE.
038100*---------------------------------------------------------------*
038200     IF  W08-DUE-CCYYMMDD < WS-CURRENT-CCYYMMDD
038300         ADD 1 TO W01-OVERDUE-COUNT.
038400*---------------------------------------------------------------*
038500 2300-ACCUMULATE-MACHINERY.
038600*---------------------------------------------------------------*
038700     SET  W02-MACH-NDX TO 1.
038800     SEARCH W02-MACH-ENTRY VARYING W02-MACH-NDX
038900         AT END
039000             IF  W02-MACH-COUNT-CTL < 500
039100                 ADD 1 TO W02-MACH-COUNT-CTL
039200                 MOVE EX-MACHINERY-LOCATION TO
039300                     W02-MACH-NAME (W02-MACH-COUNT-CTL)
039400                 MOVE 1 TO W02-MACH-CT (W02-MACH-COUNT-CTL)
039500             END-IF
039600         WHEN W02-MACH-NAME (W02-MACH-NDX) = EX-MACHINERY-LOCATION
039700             ADD 1 TO W02-MACH-CT (W02-MACH-NDX).
039800*---------------------------------------------------------------*
039900 2400-ACCUMULATE-ACTION.
040000*---------------------------------------------------------------*
040100     SET  W03-ACTION-NDX TO 1.
040200     SEARCH W03-ACTION-ENTRY VARYING W03-ACTION-NDX
040300         AT END
040400             IF  W03-ACTION-COUNT-CTL < 40
040500                 ADD 1 TO W03-ACTION-COUNT-CTL
040600                 MOVE EX-JOB-ACTION TO
040700                     W03-ACTION-NAME (W03-ACTION-COUNT-CTL)
040800                 MOVE 1 TO W03-ACTION-CT (W03-ACTION-COUNT-CTL)
040900             END-IF
041000         WHEN W03-ACTION-NAME (W03-ACTION-NDX) = EX-JOB-ACTION
041100             ADD 1 TO W03-ACTION-CT (W03-ACTION-NDX).
041200*---------------------------------------------------------------*
041300 2500-ACCUMULATE-DEPARTMENT.
041400*---------------------------------------------------------------*
041500     SET  W04-DEPT-NDX TO 1.
041600     SEARCH W04-DEPT-ENTRY VARYING W04-DEPT-NDX
041700         AT END
041800             IF  W04-DEPT-COUNT-CTL < 50
041900                 ADD 1 TO W04-DEPT-COUNT-CTL
042000                 MOVE EX-DEPARTMENT TO
042100                     W04-DEPT-NAME (W04-DEPT-COUNT-CTL)
042200                 MOVE 1 TO W04-DEPT-CT (W04-DEPT-COUNT-CTL)
042300             END-IF
042400         WHEN W04-DEPT-NAME (W04-DEPT-NDX) = EX-DEPARTMENT
042500             ADD 1 TO W04-DEPT-CT (W04-DEPT-NDX).
042600*---------------------------------------------------------------*
042700 2600-ACCUMULATE-FREQUENCY.
042800*---------------------------------------------------------------*
042900     SET  W05-FREQ-NDX TO 1.
043000     SEARCH W05-FREQ-ENTRY VARYING W05-FREQ-NDX
043100         AT END
043200             IF  W05-FREQ-COUNT-CTL < 500
043300                 ADD 1 TO W05-FREQ-COUNT-CTL
043400                 MOVE EX-FREQUENCY TO
043500                     W05-FREQ-NAME (W05-FREQ-COUNT-CTL)
043600                 MOVE 1 TO W05-FREQ-CT (W05-FREQ-COUNT-CTL)
043700             END-IF
043800         WHEN W05-FREQ-NAME (W05-FREQ-NDX) = EX-FREQUENCY
043900             ADD 1 TO W05-FREQ-CT (W05-FREQ-NDX).
044000*---------------------------------------------------------------*
044100 2700-UPDATE-YEAR-TABLE.
044200*---------------------------------------------------------------*
044300     SET  W06-YEAR-NDX TO 1.
044400     SEARCH W06-YEAR-ENTRY VARYING W06-YEAR-NDX
044500         AT END
044600             IF  W06-YEAR-COUNT-CTL < 60
044700                 ADD 1 TO W06-YEAR-COUNT-CTL
044800                 MOVE W07-CCYY TO
044900                     W06-YEAR-VALUE (W06-YEAR-COUNT-CTL)
045000                 SET W06-YEAR-NDX TO W06-YEAR-COUNT-CTL
045100                 PERFORM 2710-ADD-TO-YEAR-ENTRY
045200             END-IF
045300         WHEN W06-YEAR-VALUE (W06-YEAR-NDX) = W07-CCYY
045400             PERFORM 2710-ADD-TO-YEAR-ENTRY.
045500*---------------------------------------------------------------*
045600 2710-ADD-TO-YEAR-ENTRY.
045700*---------------------------------------------------------------*
045800     ADD 1 TO W06-YEAR-TOTAL (W06-YEAR-NDX).
045900     IF  EX-JOB-STATUS = 'Pending'
046000         ADD 1 TO W06-YEAR-PENDING (W06-YEAR-NDX).
046100     ADD 1 TO W06-YEAR-MONTH-CT (W06-YEAR-NDX W07-MM).
046200     ADD 1 TO W06-YEAR-QTR-CT (W06-YEAR-NDX W08-QUARTER).
046300     SET  W06-YDEPT-NDX TO 1.
046400     SEARCH W06-YEAR-DEPT-TABLE (W06-YEAR-NDX)
046500         VARYING W06-YDEPT-NDX
046600         AT END
046700             IF  W06-YEAR-DEPT-CT (W06-YEAR-NDX) < 20
046800                 ADD 1 TO W06-YEAR-DEPT-CT (W06-YEAR-NDX)
046900                 MOVE EX-DEPARTMENT TO
047000                     W06-YEAR-DEPT-TABLE (W06-YEAR-NDX
047100                         W06-YEAR-DEPT-CT (W06-YEAR-NDX))
047200             END-IF
047300         WHEN W06-YEAR-DEPT-TABLE (W06-YEAR-NDX W06-YDEPT-NDX)
047400                  = EX-DEPARTMENT
047500             CONTINUE.
047600*---------------------------------------------------------------*
047700 2900-SORT-YEAR-TABLE.
047800*---------------------------------------------------------------*
047900     PERFORM 2910-SORT-ONE-PASS
048000         VARYING W06-YEAR-NDX FROM 1 BY 1
048100         UNTIL W06-YEAR-NDX >= W06-YEAR-COUNT-CTL.
048200*---------------------------------------------------------------*
048300 2910-SORT-ONE-PASS.
048400*---------------------------------------------------------------*
048500     SET  W06A-NDX TO W06-YEAR-NDX.
048600     SET  W06A-NDX UP BY 1.
048700     PERFORM 2920-COMPARE-INNER
048800         VARYING W06A-NDX FROM W06A-NDX BY 1
048900         UNTIL W06A-NDX > W06-YEAR-COUNT-CTL.
049000*---------------------------------------------------------------*
049100 2920-COMPARE-INNER.
049200*---------------------------------------------------------------*
049300     IF  W06-YEAR-VALUE (W06A-NDX) < W06-YEAR-VALUE (W06-YEAR-NDX)
049400         MOVE W06-YEAR-ENTRY-TEXT (W06-YEAR-NDX)
049500                                    TO W08-SWAP-YEAR-ENTRY
049600         MOVE W06-YEAR-ENTRY-TEXT (W06A-NDX)
049700                                    TO W06-YEAR-ENTRY-TEXT
049800                                        (W06-YEAR-NDX)
049900         MOVE W08-SWAP-YEAR-ENTRY   TO W06-YEAR-ENTRY-TEXT
050000                                        (W06A-NDX).
050100*---------------------------------------------------------------*
050200 3000-PRINT-SUMMARY-SECTION.
050300*---------------------------------------------------------------*
050400     MOVE 'SUMMARY STATISTICS'    TO SHL-TEXT.
050500     MOVE SECTION-HEADING-LINE    TO NEXT-REPORT-LINE.
050600     PERFORM 9000-PRINT-REPORT-LINE.
050700     MOVE 'TOTAL MAJOR-MACHINERY RECORDS'
050800                                  TO SDL-LABEL.
050900     MOVE W01-TOTAL-RECORDS       TO SDL-VALUE.
051000     MOVE SUMMARY-DETAIL-LINE     TO NEXT-REPORT-LINE.
051100     PERFORM 9000-PRINT-REPORT-LINE.
051200     MOVE 'DISTINCT MACHINERY LOCATIONS'
051300                                  TO SDL-LABEL.
051400     MOVE W02-MACH-COUNT-CTL      TO SDL-VALUE.
051500     MOVE SUMMARY-DETAIL-LINE     TO NEXT-REPORT-LINE.
051600     PERFORM 9000-PRINT-REPORT-LINE.
051700     MOVE 'DEPARTMENTS INVOLVED'  TO SDL-LABEL.
051800     MOVE W04-DEPT-COUNT-CTL      TO SDL-VALUE.
051900     MOVE SUMMARY-DETAIL-LINE     TO NEXT-REPORT-LINE.
052000     PERFORM 9000-PRINT-REPORT-LINE.
052100     MOVE 'PENDING JOBS'          TO SDL-LABEL.
052200     MOVE W01-PENDING-COUNT       TO SDL-VALUE.
052300     MOVE SUMMARY-DETAIL-LINE     TO NEXT-REPORT-LINE.
052400     PERFORM 9000-PRINT-REPORT-LINE.
052500     MOVE 'OVERDUE ITEMS'         TO SDL-LABEL.
052600     MOVE W01-OVERDUE-COUNT       TO SDL-VALUE.
052700     MOVE SUMMARY-DETAIL-LINE     TO NEXT-REPORT-LINE.
052800     PERFORM 9000-PRINT-REPORT-LINE.
052900*---------------------------------------------------------------*
053000 3100-PRINT-TOP10-MACHINERY.
053100*---------------------------------------------------------------*
053200     MOVE 'TOP 10 MACHINERY BY JOB COUNT' TO SHL-TEXT.
053300     MOVE SECTION-HEADING-LINE    TO NEXT-REPORT-LINE.
053400     PERFORM 9000-PRINT-REPORT-LINE.
053500     PERFORM 3110-PRINT-ONE-MACHINERY-PICK
053600         VARYING W08-PICK-CTL FROM 1 BY 1
053700         UNTIL W08-PICK-CTL > 10
053800            OR W08-PICK-CTL > W02-MACH-COUNT-CTL.
053900*---------------------------------------------------------------*
054000 3110-PRINT-ONE-MACHINERY-PICK.
054100*---------------------------------------------------------------*
054200     MOVE ZERO                    TO W08-BEST-NDX W08-BEST-COUNT.
054300     PERFORM 3111-FIND-BEST-MACHINERY
054400         VARYING W02-MACH-NDX FROM 1 BY 1
054500         UNTIL W02-MACH-NDX > W02-MACH-COUNT-CTL.
054600     IF  W08-BEST-NDX > 0
054700         MOVE W02-MACH-NAME (W08-BEST-NDX) TO NCL-NAME
054800         MOVE W02-MACH-CT (W08-BEST-NDX)    TO NCL-COUNT
054900         MOVE NAME-COUNT-DETAIL-LINE        TO NEXT-REPORT-LINE
055000         PERFORM 9000-PRINT-REPORT-LINE
055100         MOVE 99999                         TO
055200             W02-MACH-CT (W08-BEST-NDX).
055300*---------------------------------------------------------------*
055400 3111-FIND-BEST-MACHINERY.
055500*---------------------------------------------------------------*
055600     IF  W02-MACH-CT (W02-MACH-NDX) > W08-BEST-COUNT
055700         MOVE W02-MACH-CT (W02-MACH-NDX)  TO W08-BEST-COUNT
055800         SET  W08-BEST-NDX TO W02-MACH-NDX.
055900*---------------------------------------------------------------*
056000 3200-PRINT-ACTION-DISTRIBUTION.
056100*---------------------------------------------------------------*
056200     MOVE 'JOB ACTION DISTRIBUTION' TO SHL-TEXT.
056300     MOVE SECTION-HEADING-LINE    TO NEXT-REPORT-LINE.
056400     PERFORM 9000-PRINT-REPORT-LINE.
056500     PERFORM 3210-PRINT-ONE-ACTION-PICK
056600         VARYING W08-PICK-CTL FROM 1 BY 1
056700         UNTIL W08-PICK-CTL > W03-ACTION-COUNT-CTL.
056800*---------------------------------------------------------------*
056900 3210-PRINT-ONE-ACTION-PICK.
057000*---------------------------------------------------------------*
057100     MOVE ZERO                    TO W08-BEST-NDX W08-BEST-COUNT.
057200     PERFORM 3211-FIND-BEST-ACTION
057300         VARYING W03-ACTION-NDX FROM 1 BY 1
057400         UNTIL W03-ACTION-NDX > W03-ACTION-COUNT-CTL.
057500     IF  W08-BEST-NDX > 0
057600         MOVE W03-ACTION-NAME (W08-BEST-NDX) TO NCL-NAME
057700         MOVE W03-ACTION-CT (W08-BEST-NDX)   TO NCL-COUNT
057800         MOVE NAME-COUNT-DETAIL-LINE        TO NEXT-REPORT-LINE
057900         PERFORM 9000-PRINT-REPORT-LINE
058000         MOVE 99999                         TO
058100             W03-ACTION-CT (W08-BEST-NDX).
058200*---------------------------------------------------------------*
058300 3211-FIND-BEST-ACTION.
058400*---------------------------------------------------------------*
058500     IF  W03-ACTION-CT (W03-ACTION-NDX) > W08-BEST-COUNT
058600         MOVE W03-ACTION-CT (W03-ACTION-NDX) TO W08-BEST-COUNT
058700         SET  W08-BEST-NDX TO W03-ACTION-NDX.
058800*---------------------------------------------------------------*
058900 3300-PRINT-DEPARTMENT-BREAKDOWN.
059000*---------------------------------------------------------------*
059100     MOVE 'DEPARTMENT BREAKDOWN'  TO SHL-TEXT.
059200     MOVE SECTION-HEADING-LINE    TO NEXT-REPORT-LINE.
059300     PERFORM 9000-PRINT-REPORT-LINE.
059400     PERFORM 3310-PRINT-ONE-DEPT-PICK
059500         VARYING W08-PICK-CTL FROM 1 BY 1
059600         UNTIL W08-PICK-CTL > W04-DEPT-COUNT-CTL.
059700*---------------------------------------------------------------*
059800 3310-PRINT-ONE-DEPT-PICK.
059900*---------------------------------------------------------------*
060000     MOVE ZERO                    TO W08-BEST-NDX W08-BEST-COUNT.
060100     PERFORM 3311-FIND-BEST-DEPT
060200         VARYING W04-DEPT-NDX FROM 1 BY 1
060300         UNTIL W04-DEPT-NDX > W04-DEPT-COUNT-CTL.
060400     IF  W08-BEST-NDX > 0
060500         MOVE W04-DEPT-NAME (W08-BEST-NDX)   TO NCL-NAME
060600         MOVE W04-DEPT-CT (W08-BEST-NDX)     TO NCL-COUNT
060700         MOVE NAME-COUNT-DETAIL-LINE        TO NEXT-REPORT-LINE
060800         PERFORM 9000-PRINT-REPORT-LINE
060900         MOVE 99999                         TO
061000             W04-DEPT-CT (W08-BEST-NDX).
061100*---------------------------------------------------------------*
061200 3311-FIND-BEST-DEPT.
061300*---------------------------------------------------------------*
061400     IF  W04-DEPT-CT (W04-DEPT-NDX) > W08-BEST-COUNT
061500         MOVE W04-DEPT-CT (W04-DEPT-NDX) TO W08-BEST-COUNT
061600         SET  W08-BEST-NDX TO W04-DEPT-NDX.
061700*---------------------------------------------------------------*
061800 3400-PRINT-FREQUENCY-ANALYSIS.
061900*---------------------------------------------------------------*
062000     MOVE 'FREQUENCY ANALYSIS - TOP 10' TO SHL-TEXT.
062100     MOVE SECTION-HEADING-LINE    TO NEXT-REPORT-LINE.
062200     PERFORM 9000-PRINT-REPORT-LINE.
062300     PERFORM 3410-PRINT-ONE-FREQ-PICK
062400         VARYING W08-PICK-CTL FROM 1 BY 1
062500         UNTIL W08-PICK-CTL > 10
062600            OR W08-PICK-CTL > W05-FREQ-COUNT-CTL.
062700*---------------------------------------------------------------*
062800 3410-PRINT-ONE-FREQ-PICK.
062900*---------------------------------------------------------------*
063000     MOVE ZERO                    TO W08-BEST-NDX W08-BEST-COUNT.
063100     PERFORM 3411-FIND-BEST-FREQ
063200         VARYING W05-FREQ-NDX FROM 1 BY 1
063300         UNTIL W05-FREQ-NDX > W05-FREQ-COUNT-CTL.
063400     IF  W08-BEST-NDX > 0
063500         MOVE W05-FREQ-NAME (W08-BEST-NDX)   TO NCL-NAME
063600         MOVE W05-FREQ-CT (W08-BEST-NDX)     TO NCL-COUNT
063700         MOVE NAME-COUNT-DETAIL-LINE        TO NEXT-REPORT-LINE
063800         PERFORM 9000-PRINT-REPORT-LINE
063900         MOVE 99999                         TO
064000             W05-FREQ-CT (W08-BEST-NDX).
064100*---------------------------------------------------------------*
064200 3411-FIND-BEST-FREQ.
064300*---------------------------------------------------------------*
064400     IF  W05-FREQ-CT (W05-FREQ-NDX) > W08-BEST-COUNT
064500         MOVE W05-FREQ-CT (W05-FREQ-NDX) TO W08-BEST-COUNT
064600         SET  W08-BEST-NDX TO W05-FREQ-NDX.
064700*---------------------------------------------------------------*
064800 3500-PRINT-DATE-RANGE.
064900*---------------------------------------------------------------*
065000     MOVE 'DATE RANGE'            TO SHL-TEXT.
065100     MOVE SECTION-HEADING-LINE    TO NEXT-REPORT-LINE.
065200     PERFORM 9000-PRINT-REPORT-LINE.
065300     MOVE 'EARLIEST DUE DATE :'   TO DRL-LABEL.
065400     MOVE W01-EARLIEST-TEXT       TO DRL-DATE.
065500     MOVE DATE-RANGE-LINE         TO NEXT-REPORT-LINE.
065600     PERFORM 9000-PRINT-REPORT-LINE.
065700     MOVE 'LATEST DUE DATE   :'   TO DRL-LABEL.
065800     MOVE W01-LATEST-TEXT         TO DRL-DATE.
065900     MOVE DATE-RANGE-LINE         TO NEXT-REPORT-LINE.
066000     PERFORM 9000-PRINT-REPORT-LINE.
066100*---------------------------------------------------------------*
066200 4000-PRINT-YEARLY-SUMMARY-SECTION.
066300*---------------------------------------------------------------*
066400     MOVE 'YEARLY SUMMARY'        TO SHL-TEXT.
066500     MOVE SECTION-HEADING-LINE    TO NEXT-REPORT-LINE.
066600     PERFORM 9000-PRINT-REPORT-LINE.
066700     PERFORM 4100-PRINT-ONE-YEAR
066800         VARYING W06-YEAR-NDX FROM 1 BY 1
066900         UNTIL W06-YEAR-NDX > W06-YEAR-COUNT-CTL.
067000*---------------------------------------------------------------*
067100 4100-PRINT-ONE-YEAR.
067200*---------------------------------------------------------------*
067300     MOVE W06-YEAR-VALUE (W06-YEAR-NDX)   TO YSL-YEAR.
067400     MOVE W06-YEAR-TOTAL (W06-YEAR-NDX)   TO YSL-TOTAL.
067500     MOVE W06-YEAR-PENDING (W06-YEAR-NDX) TO YSL-PENDING.
067600     MOVE W06-YEAR-DEPT-CT (W06-YEAR-NDX) TO YSL-DEPTS.
067700     MOVE YEAR-SUMMARY-DETAIL-LINE        TO NEXT-REPORT-LINE.
067800     PERFORM 9000-PRINT-REPORT-LINE.
067900     PERFORM 4110-PRINT-ONE-MONTH
068000         VARYING W06-MONTH-NDX FROM 1 BY 1
068100         UNTIL W06-MONTH-NDX > 12.
068200     PERFORM 4120-PRINT-ONE-QUARTER
068300         VARYING W06-QTR-NDX FROM 1 BY 1
068400         UNTIL W06-QTR-NDX > 4.
068500*---------------------------------------------------------------*
068600 4110-PRINT-ONE-MONTH.
068700*---------------------------------------------------------------*
068800     IF  W06-YEAR-MONTH-CT (W06-YEAR-NDX W06-MONTH-NDX) > 0
068900         SET  W08-MONTH-NUM TO W06-MONTH-NDX
069000         MOVE W08-MONTH-NUM       TO MDL-MONTH
069100         MOVE W06-YEAR-MONTH-CT (W06-YEAR-NDX W06-MONTH-NDX)
069200                                  TO MDL-COUNT
069300         MOVE MONTH-DETAIL-LINE   TO NEXT-REPORT-LINE
069400         PERFORM 9000-PRINT-REPORT-LINE.
069500*---------------------------------------------------------------*
069600 4120-PRINT-ONE-QUARTER.
069700*---------------------------------------------------------------*
069800     IF  W06-YEAR-QTR-CT (W06-YEAR-NDX W06-QTR-NDX) > 0
069900         SET  QDL-QUARTER TO W06-QTR-NDX
070000         MOVE W06-YEAR-QTR-CT (W06-YEAR-NDX W06-QTR-NDX)
070100                                  TO QDL-COUNT
070200         MOVE QUARTER-DETAIL-LINE TO NEXT-REPORT-LINE
070300         PERFORM 9000-PRINT-REPORT-LINE.
070400*---------------------------------------------------------------*
070500 5000-PRINT-KPI-MATRIX-SECTION.
070600*---------------------------------------------------------------*
070700     MOVE 'VESSEL KPI MATRIX'     TO SHL-TEXT.
070800     MOVE SECTION-HEADING-LINE    TO NEXT-REPORT-LINE.
070900     PERFORM 9000-PRINT-REPORT-LINE.
071000     PERFORM 8100-READ-KPI-RECORD.
071100     PERFORM 5100-PRINT-ONE-KPI-RECORD
071200         UNTIL KPI-FILE-EOF.
071300*---------------------------------------------------------------*
071400 5100-PRINT-ONE-KPI-RECORD.
071500*---------------------------------------------------------------*
071600     MOVE KP-VESSEL               TO KDL-VESSEL.
071700     MOVE KP-YEAR                 TO KDL-YEAR.
071800     MOVE KP-Q1-COUNT             TO KDL-Q1.
071900     MOVE KP-Q1-BAND              TO KDL-Q1-BAND.
072000     MOVE KP-Q2-COUNT             TO KDL-Q2.
072100     MOVE KP-Q2-BAND              TO KDL-Q2-BAND.
072200     MOVE KP-Q3-COUNT             TO KDL-Q3.
072300     MOVE KP-Q3-BAND              TO KDL-Q3-BAND.
072400     MOVE KP-Q4-COUNT             TO KDL-Q4.
072500     MOVE KP-Q4-BAND              TO KDL-Q4-BAND.
072600     MOVE KP-YEAR-TOTAL           TO KDL-YEAR-TOTAL.
072700     MOVE KPI-DETAIL-LINE         TO NEXT-REPORT-LINE.
072800     PERFORM 9000-PRINT-REPORT-LINE.
072900     PERFORM 8100-READ-KPI-RECORD.
073000*---------------------------------------------------------------*
073100 6000-CLOSE-FILES.
073200*---------------------------------------------------------------*
073300     CLOSE FILTERED-IN.
073400     CLOSE KPI-IN.
073500     CLOSE PRINT-FILE.
073600*---------------------------------------------------------------*
073700 8000-READ-FILTERED-RECORD.
073800*---------------------------------------------------------------*
073900     READ FILTERED-IN INTO VMM-EXTRACT-RECORD
074000         AT END
074100             SET FILT-FILE-EOF    TO TRUE.
074200*---------------------------------------------------------------*
074300 8100-READ-KPI-RECORD.
074400*---------------------------------------------------------------*
074500     READ KPI-IN INTO VMM-KPI-RECORD
074600         AT END
074700             SET KPI-FILE-EOF     TO TRUE.
074800*---------------------------------------------------------------*
074900 9000-PRINT-REPORT-LINE.
075000*---------------------------------------------------------------*
075100     IF  LINE-COUNT > LINES-ON-PAGE
075200         PERFORM 9100-PRINT-HEADING-LINES.
075300     MOVE NEXT-REPORT-LINE        TO PRINT-LINE.
075400     PERFORM 9120-WRITE-PRINT-LINE.
075500*---------------------------------------------------------------*
075600 9100-PRINT-HEADING-LINES.
075700*---------------------------------------------------------------*
075800     MOVE PAGE-COUNT               TO HL1-PAGE-COUNT.
075900     MOVE HEADING-LINE-1           TO PRINT-LINE.
076000     PERFORM 9110-WRITE-TOP-OF-PAGE.
076100     MOVE HEADING-LINE-2           TO PRINT-LINE.
076200     PERFORM 9120-WRITE-PRINT-LINE.
076300     ADD  1                        TO PAGE-COUNT.
076400     MOVE 5                        TO LINE-COUNT.
076500*---------------------------------------------------------------*
076600 9110-WRITE-TOP-OF-PAGE.
076700*---------------------------------------------------------------*
076800     WRITE PRINT-RECORD
076900         AFTER ADVANCING PAGE.
077000     MOVE SPACE                    TO PRINT-LINE.
077100*---------------------------------------------------------------*
077200 9120-WRITE-PRINT-LINE.
077300*---------------------------------------------------------------*
077400     WRITE PRINT-RECORD
077500         AFTER ADVANCING LINE-SPACEING.
077600     MOVE SPACE                    TO PRINT-LINE.
077700     ADD  1                        TO LINE-COUNT.

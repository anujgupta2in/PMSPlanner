000100*----------------------------------------------------------------*
000200*    FILTERED-RECORDS EXTRACT LAYOUT (FILTERED-OUT).
000300*    24 FIELDS, FIXED ORDER, WRITTEN BY VMMLOAD AND READ BY
000400*    EVERY DOWNSTREAM ANALYSIS STEP.  A BLANK CRITICAL-JOB IS
000500*    REPLACED BY THE 1-BASED SEQUENCE NUMBER BEFORE THIS RECORD
000600*    IS BUILT.
000700*    EX-CALC-DUE-CCYYMMDD/EX-CALC-DUE-VALID-SW CARRY VMMLOAD'S
000800*    OWN DD/MM RANGE-CHECKED BREAKDOWN OF EX-CALC-DUE-DATE
000900*    FORWARD SO KPI/DETAIL/REPORT DO NOT RE-DERIVE VALIDITY
001000*    FROM THE TEXT FIELD A SECOND TIME - PMS-0064.
001100*----------------------------------------------------------------*
001200 01  VMM-EXTRACT-RECORD.
001300     05  EX-CRITICAL-JOB              PIC X(10).
001400     05  EX-JOB-CODE                  PIC X(10).
001500     05  EX-FREQUENCY                 PIC X(20).
001600     05  EX-CALC-DUE-DATE             PIC X(10).
001700     05  EX-JOB-STATUS                PIC X(12).
001800     05  EX-PERFORMING-RANK           PIC X(20).
001900     05  EX-MACHINERY-LOCATION        PIC X(30).
002000     05  EX-SUB-COMPONENT-LOC         PIC X(30).
002100     05  EX-REMAIN-RUN-HOURS          PIC X(07).
002200     05  EX-VESSEL                    PIC X(25).
002300     05  EX-CMS-CODE                  PIC X(10).
002400     05  EX-LAST-DONE-DATE            PIC X(10).
002500     05  EX-COMPLETION-DATE           PIC X(10).
002600     05  EX-LAST-DONE-RUN-HOURS       PIC X(07).
002700     05  EX-FUNCTION                  PIC X(20).
002800     05  EX-MACH-RUN-HOURS            PIC X(07).
002900     05  EX-ATTACHMENT-IND            PIC X(05).
003000     05  EX-DEPARTMENT                PIC X(15).
003100     05  EX-JOB-SOURCE                PIC X(15).
003200     05  EX-DUE-DATE                  PIC X(10).
003300     05  EX-NEXT-DUE                  PIC X(10).
003400     05  EX-JOB-ACTION                PIC X(20).
003500     05  EX-TITLE                     PIC X(40).
003600     05  EX-JOB-DETAILS               PIC X(53).
003700     05  EX-CALC-DUE-CCYYMMDD.
003800         10  EX-CALC-DUE-CCYY         PIC 9(04).
003900         10  EX-CALC-DUE-MM           PIC 9(02).
004000         10  EX-CALC-DUE-DD           PIC 9(02).
004100     05  EX-CALC-DUE-VALID-SW         PIC X(01).
004200         88  EX-CALC-DUE-DATE-VALID            VALUE 'Y'.
004300     05  FILLER                       PIC X(01).

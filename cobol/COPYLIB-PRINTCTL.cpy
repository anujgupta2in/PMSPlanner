000100*----------------------------------------------------------------*
000200*    PAGE / LINE CONTROL FIELDS FOR PRINTED REPORTS.
000300*    SHARED BY ANY PROGRAM THAT WRITES A 132-COLUMN REPORT FILE.
000400*    LINES-ON-PAGE SET FOR A 58-LINE BODY, 6 LINES OF HEADINGS.
000500*----------------------------------------------------------------*
000600 01  WS-PRINT-CONTROL.
000700     05  PAGE-COUNT                  PIC 9(04)  COMP VALUE 1.
000800     05  LINE-COUNT                  PIC 9(04)  COMP VALUE 99.
000900     05  LINE-SPACEING               PIC 9(02)  COMP VALUE 1.
001000     05  LINES-ON-PAGE               PIC 9(04)  COMP VALUE 58.
001100     05  FILLER                      PIC X(02).
001200*----------------------------------------------------------------*
001300*    RUN-DATE/TIME, BUILT FROM ACCEPT FROM DATE/TIME - NO TWO-   *
001400*    DIGIT YEAR IS EVER KEPT HERE (Y2K).
001500*----------------------------------------------------------------*
001600 01  WS-CURRENT-DATE-DATA.
001700     05  WS-CURRENT-CCYYMMDD         PIC 9(08).
001800     05  WS-CURRENT-DATE-VIEW REDEFINES WS-CURRENT-CCYYMMDD.
001900         10  WS-CURRENT-YEAR         PIC 9(04).
002000         10  WS-CURRENT-MONTH        PIC 9(02).
002100         10  WS-CURRENT-DAY          PIC 9(02).
002200     05  WS-CURRENT-HHMMSS           PIC 9(06).
002300     05  WS-CURRENT-TIME-VIEW REDEFINES WS-CURRENT-HHMMSS.
002400         10  WS-CURRENT-HOUR         PIC 9(02).
002500         10  WS-CURRENT-MINUTE       PIC 9(02).
002600         10  WS-CURRENT-SECOND       PIC 9(02).
002700     05  FILLER                      PIC X(04).

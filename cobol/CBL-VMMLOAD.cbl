000100*===============================================================*
000200* PROGRAM NAME:    VMMLOAD
000300* ORIGINAL AUTHOR: EDWIN ACKERMAN
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 03/22/91  E ACKERMAN    CREATED - LOADS THE VESSEL PMS EXTRACT,
000900*                         CLEANS IT AND WRITES THE MAJOR-MACHINERY
001000*                         FILTERED-RECORDS EXTRACT (PMS-0002).
001100* 10/09/91  E ACKERMAN    ADDED THE OPTIONAL YEAR/VESSEL/MACHINERY
001200*                         FILTER CARDS (PMS-0007).
001300* 04/17/92  R WOJTOWICZ   ADDED THE JOB-ACTION FILTER CARD AND
001400*                         REORDERED THE FILTER TESTS TO MATCH THE
001500*                         FLEET OFFICE'S SPEC - YEAR, VESSEL,
001600*                         MACHINERY, ACTION (PMS-0015).
001700* 02/25/94  R WOJTOWICZ   TEXT-CLEANING PARAGRAPH ADDED - "NAN"
001800*                         AND "NONE" FROM THE SPREADSHEET EXPORT
001900*                         WERE COMING THROUGH AS LITERAL TEXT
002000*                         INSTEAD OF BLANK (PMS-0018).
002100* 11/03/95  J HOLLOWAY    CALLS VMMFREQ FOR THE FREQUENCY
002200*                         BREAKDOWN INSTEAD OF DOING THE
002300*                         CONVERSION IN-LINE (PMS-0026).
002400* 07/19/98  J HOLLOWAY    Y2K - DATE FIELDS WINDOWED HERE ARE
002500*                         PIC 9(04) CENTURY-INCLUSIVE ALREADY;
002600*                         REVIEWED 4200-PARSE-ONE-DATE FOR THE
002700*                         TWO-DIGIT-YEAR WINDOW AND CONFIRMED IT
002800*                         ROLLS OVER CORRECTLY AT 1/1/2000
002900*                         (PMS-0032).
003000* 01/06/99  D KOWALCZYK   ALL-BLANK RECORDS WERE BEING COUNTED IN
003100*                         THE LOAD STATISTICS - NOW DROPPED BEFORE
003200*                         THE COUNTERS ARE BUMPED (PMS-0035).
003300* 05/30/03  D KOWALCZYK   REMAINING-RUN-HOURS/LAST-DONE-HOURS/
003400*                         MACH-RUN-HOURS NUMERIC COERCION MOVED TO
003500*                         ITS OWN PARAGRAPH SO VMMRPT COULD REUSE
003600*                         THE SAME MISSING-VALUE SWITCH NAMES
003700*                         (PMS-0053).
003800* 08/12/07  D KOWALCZYK   VESSEL/MACHINERY/JOB-ACTION FILTER CARDS
003900*                         NOW REPEAT UP TO 40 TIMES EACH - FLEET
004000*                         GREW PAST THE OLD 10-CARD LIMIT
004100*                         (PMS-0061).
004200* 03/04/13  T MARCHETTI   4000-VALIDATE-LAYOUT NOW ACTUALLY CHECKS
004300*                         FOR JOB CODE/FREQUENCY/CALC DUE DATE/
004400*                         MACHINERY LOCATION ON THE FIRST RECORD
004500*                         AND DISPLAYS THE RESULT - AUDITOR ASKED
004600*                         WHERE THIS WAS BEING DONE AND THE
004700*                         ANSWER WAS "NOWHERE" (PMS-0063).
004800* 03/04/13  T MARCHETTI   REMOVED THE EMPTY 4300-VALIDATE-DATE
004900*                         STUB - NOTHING EVER PERFORMED IT AND
005000*                         THE 4210-4250 PARSE PARAGRAPHS ALREADY
005100*                         DO THE DD/MM RANGE CHECK (PMS-0063).
005200* 06/17/13  T MARCHETTI   FILTERED-RECORDS EXTRACT NOW CARRIES
005300*                         THE VALIDATED CALC-DUE-DATE BREAKDOWN
005400*                         AND A VALID-DATE SWITCH SO VMMKPI/
005500*                         VMMDET/VMMRPT STOP RE-DERIVING DATE
005600*                         VALIDITY FROM THE RAW TEXT (PMS-0064).
005700* 09/23/14  R OYELARAN    W10-MIN-HOURS/W10-MIN-MONTHS AND THE
005800*                         RUN-DATE WORK FIELD SWITCHED FROM
005900*                         COMP-3 TO COMP - NO OTHER FIELD IN THE
006000*                         SUBSYSTEM IS PACKED, THIS WAS AN
006100*                         INCONSISTENCY FLAGGED BY THE CODE
006200*                         REVIEW (PMS-0065).
006300*===============================================================*
006400 IDENTIFICATION DIVISION.
006500 PROGRAM-ID.  VMMLOAD.
006600 AUTHOR.        EDWIN ACKERMAN.
006700 INSTALLATION.  MORONS LOSERS AND BIMBOS.
006800 DATE-WRITTEN.  03/22/91.
006900 DATE-COMPILED.
007000 SECURITY.      UNCLASSIFIED - PMS MAINTENANCE SUBSYSTEM.
007100*===============================================================*
007200 ENVIRONMENT DIVISION.
007300*---------------------------------------------------------------*
007400 CONFIGURATION SECTION.
007500*---------------------------------------------------------------*
007600 SOURCE-COMPUTER. IBM-3096.
007700 OBJECT-COMPUTER. IBM-3096.
007800 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.
007900*---------------------------------------------------------------*
008000 INPUT-OUTPUT SECTION.
008100*---------------------------------------------------------------*
008200 FILE-CONTROL.
008300     SELECT PARM-CARDS ASSIGN TO PARMDD
008400       ORGANIZATION IS SEQUENTIAL
008500       FILE STATUS  IS PARM-FILE-STATUS.
008600*
008700     SELECT MAINTENANCE-IN ASSIGN TO MAINTDD
008800       ORGANIZATION IS SEQUENTIAL
008900       FILE STATUS  IS MAINT-FILE-STATUS.
009000*
009100     SELECT FILTERED-OUT ASSIGN TO FILTDD
009200       ORGANIZATION IS SEQUENTIAL
009300       FILE STATUS  IS FILT-FILE-STATUS.
009400*===============================================================*
009500 DATA DIVISION.
009600*---------------------------------------------------------------*
009700 FILE SECTION.
009800*---------------------------------------------------------------*
009900 FD  PARM-CARDS
010000      DATA RECORD IS PARM-CARD-IN.
010100 01  PARM-CARD-IN                PIC X(80).
010200*---------------------------------------------------------------*
010300 FD  MAINTENANCE-IN
010400      DATA RECORD IS MAINT-LINE-IN.
010500 01  MAINT-LINE-IN                PIC X(400).
010600*---------------------------------------------------------------*
010700 FD  FILTERED-OUT
010800      DATA RECORD IS FILT-LINE-OUT.
010900 01  FILT-LINE-OUT                PIC X(420).
011000*---------------------------------------------------------------*
011100 WORKING-STORAGE SECTION.
011200*---------------------------------------------------------------*
011300 01  W00-FILE-STATUSES.
011400     05  PARM-FILE-STATUS         PIC X(02).
011500         88  PARM-FILE-OK                    VALUE '00'.
011600         88  PARM-FILE-EOF                   VALUE '10'.
011700     05  MAINT-FILE-STATUS        PIC X(02).
011800         88  MAINT-FILE-OK                   VALUE '00'.
011900         88  MAINT-FILE-EOF                  VALUE '10'.
012000     05  FILT-FILE-STATUS         PIC X(02).
012100         88  FILT-FILE-OK                    VALUE '00'.
012200     05  FILLER                   PIC X(01).
012300*---------------------------------------------------------------*
012400 01  W01-SWITCHES.
012500     05  W01-OPEN-ERROR-SW        PIC X(01) VALUE 'N'.
012600         88  W01-OPEN-ERROR                 VALUE 'Y'.
012700     05  W01-YEAR-FILTER-SW       PIC X(01) VALUE 'N'.
012800         88  W01-YEAR-FILTER-ON             VALUE 'Y'.
012900     05  W01-VESSEL-FILTER-SW     PIC X(01) VALUE 'N'.
013000         88  W01-VESSEL-FILTER-ON           VALUE 'Y'.
013100     05  W01-MACHINERY-FILTER-SW  PIC X(01) VALUE 'N'.
013200         88  W01-MACHINERY-FILTER-ON        VALUE 'Y'.
013300     05  W01-ACTION-FILTER-SW     PIC X(01) VALUE 'N'.
013400         88  W01-ACTION-FILTER-ON           VALUE 'Y'.
013500     05  FILLER                   PIC X(01).
013600*---------------------------------------------------------------*
013700 01  W02-COUNTERS.
013800     05  W02-RUN-PARM-INDEX       PIC 9(02)   COMP.
013900     05  W02-VESSEL-COUNT         PIC 9(02)   COMP VALUE 0.
014000     05  W02-MACHINERY-COUNT      PIC 9(02)   COMP VALUE 0.
014100     05  W02-ACTION-COUNT         PIC 9(02)   COMP VALUE 0.
014200     05  W02-DISTINCT-INDEX       PIC 9(03)   COMP.
014300     05  W02-SEQUENCE-NUMBER      PIC 9(07)   COMP VALUE 0.
014400     05  FILLER                   PIC X(01).
014500*---------------------------------------------------------------*
014600 01  W03-LOAD-STATISTICS.
014700     05  W03-RECORDS-READ         PIC 9(07)   COMP VALUE 0.
014800     05  W03-RECORDS-BLANK        PIC 9(07)   COMP VALUE 0.
014900     05  W03-RECORDS-MAJOR        PIC 9(07)   COMP VALUE 0.
015000     05  W03-RECORDS-WRITTEN      PIC 9(07)   COMP VALUE 0.
015100     05  W03-PENDING-COUNT        PIC 9(07)   COMP VALUE 0.
015200     05  W03-MIN-DUE-DATE         PIC X(10)   VALUE HIGH-VALUES.
015300     05  W03-MAX-DUE-DATE         PIC X(10)   VALUE LOW-VALUES.
015400     05  FILLER                   PIC X(01).
015500*---------------------------------------------------------------*
015600 01  W04-DISTINCT-VESSEL-TABLE.
015700     05  W04-DISTINCT-VESSEL-CT   PIC 9(03)   COMP VALUE 0.
015800     05  W04-DISTINCT-VESSEL      OCCURS 200 TIMES
015900                                  INDEXED BY W04-VESSEL-NDX
016000                                  PIC X(25).
016100     05  FILLER                   PIC X(01).
016200*---------------------------------------------------------------*
016300 01  W05-DISTINCT-DEPT-TABLE.
016400     05  W05-DISTINCT-DEPT-CT     PIC 9(03)   COMP VALUE 0.
016500     05  W05-DISTINCT-DEPT        OCCURS 100 TIMES
016600                                  INDEXED BY W05-DEPT-NDX
016700                                  PIC X(15).
016800     05  FILLER                   PIC X(01).
016900*---------------------------------------------------------------*
017000 01  W06-DISTINCT-MACH-TABLE.
017100     05  W06-DISTINCT-MACH-CT     PIC 9(03)   COMP VALUE 0.
017200     05  W06-DISTINCT-MACH        OCCURS 500 TIMES
017300                                  INDEXED BY W06-MACH-NDX
017400                                  PIC X(30).
017500     05  FILLER                   PIC X(01).
017600*---------------------------------------------------------------*
017700 01  W07-VESSEL-FILTER-TABLE.
017800     05  W07-VESSEL-FILTER-VALUE  OCCURS 40 TIMES
017900                                  INDEXED BY W07-VESSEL-FLT-NDX
018000                                  PIC X(25) VALUE SPACE.
018100     05  FILLER                   PIC X(01).
018200*---------------------------------------------------------------*
018300 01  W08-MACHINERY-FILTER-TABLE.
018400     05  W08-MACHINERY-FLT-VALUE  OCCURS 40 TIMES
018500                                  INDEXED BY W08-MACH-FLT-NDX
018600                                  PIC X(30) VALUE SPACE.
018700     05  FILLER                   PIC X(01).
018800*---------------------------------------------------------------*
018900 01  W09-ACTION-FILTER-TABLE.
019000     05  W09-ACTION-FLT-VALUE     OCCURS 40 TIMES
019100                                  INDEXED BY W09-ACTN-FLT-NDX
019200                                  PIC X(20) VALUE SPACE.
019300     05  FILLER                   PIC X(01).
019400*---------------------------------------------------------------*
019500 01  W10-RUN-PARAMETERS.
019600     05  W10-MIN-HOURS            PIC 9(07)   COMP VALUE 4000.
019700     05  W10-MIN-MONTHS           PIC 9(04)   COMP VALUE 30.
019800     05  W10-YEAR-FILTER-TEXT     PIC X(04)   VALUE SPACE.
019900     05  W10-YEAR-FILTER-NUM      PIC 9(04)   COMP VALUE 0.
020000     05  FILLER                   PIC X(01).
020100*---------------------------------------------------------------*
020200 01  W11-WORK-FIELDS.
020300     05  W11-CLEAN-WORK           PIC X(53).
020400     05  W11-CLEAN-WORK-ALT       PIC X(53).
020500     05  W11-CLEAN-LENGTH         PIC 9(02)   COMP.
020600     05  W11-SCAN-INDEX           PIC 9(02)   COMP.
020700     05  W11-OUT-INDEX            PIC 9(02)   COMP.
020800     05  W11-LAST-WAS-SPACE-SW    PIC X(01).
020900         88  W11-LAST-WAS-SPACE             VALUE 'Y'.
021000     05  W11-UPPER-WORK           PIC X(20).
021100     05  W11-RUN-DATE-CCYYMMDD    PIC 9(08)   COMP.
021200     05  FILLER                   PIC X(01).
021300*---------------------------------------------------------------*
021400 01  W12-DATE-WORK.
021500     05  W12-DD                   PIC 9(02).
021600     05  W12-MM                   PIC 9(02).
021700     05  W12-CCYY                 PIC 9(04).
021800     05  W12-YY                   PIC 9(02).
021900     05  W12-CENTURY              PIC 9(02).
022000     05  FILLER                   PIC X(01).
022100*---------------------------------------------------------------*
022200 01  W13-DATE-COMPARE-VIEW REDEFINES W12-DATE-WORK.
022300     05  FILLER                   PIC 9(04).
022400     05  W13-DATE-COMPARABLE      PIC 9(08).
022500     05  FILLER                   PIC X(01).
022600*---------------------------------------------------------------*
022700*    LAYOUT-VALIDATED SWITCH - JOB CODE, FREQUENCY, CALCULATED    *
022800*    DUE DATE AND MACHINERY LOCATION ARE CHECKED AGAINST THE      *
022900*    FIRST RECORD ONLY, NOT EVERY RECORD - PMS-0063.              *
023000*---------------------------------------------------------------*
023100 01  W14-LAYOUT-CHECK.
023200     05  W14-LAYOUT-CHECKED-SW    PIC X(01) VALUE 'N'.
023300         88  W14-LAYOUT-CHECKED             VALUE 'Y'.
023400     05  W14-MISSING-SW           PIC X(01) VALUE 'N'.
023500         88  W14-FIELDS-MISSING             VALUE 'Y'.
023600     05  FILLER                   PIC X(01).
023700*---------------------------------------------------------------*
023800 01  W15-FILTER-SWITCH.
023900     05  W15-FILTER-SW            PIC X(01).
024000         88  W15-PASSES-FILTER              VALUE 'Y'.
024100         88  W15-FAILS-FILTER                VALUE 'N'.
024200     05  FILLER                   PIC X(01).
024300*---------------------------------------------------------------*
024400 01  W16-VESSEL-FILTER-VIEW REDEFINES W07-VESSEL-FILTER-TABLE.
024500     05  FILLER                   PIC X(1001).
024600*---------------------------------------------------------------*
024700 01  W17-MACHINERY-FILTER-VIEW REDEFINES W08-MACHINERY-FILTER-TABLE.
024800     05  FILLER                   PIC X(1201).
024900*---------------------------------------------------------------*
025000*    RUN-PARAMETER CARD LAYOUT - PMS-0007.                      *
025100*---------------------------------------------------------------*
025200 COPY VMMPRM.
025300*---------------------------------------------------------------*
025400*    PER-RECORD WORKING/DERIVED LAYOUT - PMS-0002.               *
025500*---------------------------------------------------------------*
025600 COPY VMMWRK.
025700*---------------------------------------------------------------*
025800*    FILTERED-RECORDS EXTRACT LAYOUT - PMS-0002.                 *
025900*---------------------------------------------------------------*
026000 COPY VMMEXT.
026100*---------------------------------------------------------------*
026200*    VMMFREQ CALL PARAMETERS - PMS-0026.                         *
026300*---------------------------------------------------------------*
026400 COPY VMMFRQ.
026500*---------------------------------------------------------------*
026600 LINKAGE SECTION.
026700*===============================================================*
026800 PROCEDURE DIVISION.
026900*---------------------------------------------------------------*
027000 0000-MAIN-PROCESSING.
027100*---------------------------------------------------------------*
027200     PERFORM 1000-INITIALIZE-RUN.
027300     PERFORM 1100-READ-PARM-CARDS.
027400     PERFORM 1200-OPEN-DATA-FILES.
027500     PERFORM 2000-LOAD-CLEAN-RECORD
027600         UNTIL MAINT-FILE-EOF.
027700     PERFORM 3000-CLOSE-FILES.
027800     PERFORM 9000-DISPLAY-LOAD-STATISTICS.
027900     GOBACK.
028000*---------------------------------------------------------------*
028100 1000-INITIALIZE-RUN.
028200*---------------------------------------------------------------*
028300     ACCEPT W11-RUN-DATE-CCYYMMDD FROM DATE YYYYMMDD.
028400*---------------------------------------------------------------*
028500 1100-READ-PARM-CARDS.
028600*---------------------------------------------------------------*
028700     OPEN INPUT PARM-CARDS.
028800     IF  NOT PARM-FILE-OK
028900         DISPLAY 'VMMLOAD - NO PARM CARDS, DEFAULTS APPLIED'
029000         GO TO 1100-EXIT.
029100     PERFORM 1110-READ-ONE-PARM-CARD
029200         UNTIL PARM-FILE-EOF.
029300     CLOSE PARM-CARDS.
029400 1100-EXIT.
029500     EXIT.
029600*---------------------------------------------------------------*
029700 1110-READ-ONE-PARM-CARD.
029800*---------------------------------------------------------------*
029900     READ PARM-CARDS INTO VMM-PARM-CARD
030000         AT END
030100             SET PARM-FILE-EOF TO TRUE
030200         NOT AT END
030300             PERFORM 1120-EDIT-ONE-PARM-CARD.
030400*---------------------------------------------------------------*
030500 1120-EDIT-ONE-PARM-CARD.
030600*---------------------------------------------------------------*
030700     IF  PC-THRESHOLD-CARD
030800         MOVE PC-MIN-HOURS        TO W10-MIN-HOURS
030900         MOVE PC-MIN-MONTHS       TO W10-MIN-MONTHS
031000         MOVE PC-YEAR-FILTER      TO W10-YEAR-FILTER-TEXT
031100         IF  W10-YEAR-FILTER-TEXT IS NUMERIC
031200             MOVE W10-YEAR-FILTER-TEXT  TO W10-YEAR-FILTER-NUM
031300             SET  W01-YEAR-FILTER-ON    TO TRUE
031400         END-IF
031500     ELSE
031600     IF  PC-VESSEL-CARD
031700         ADD 1 TO W02-VESSEL-COUNT
031800         MOVE PC-FILTER-VALUE (1:25)
031900              TO W07-VESSEL-FILTER-VALUE (W02-VESSEL-COUNT)
032000         SET  W01-VESSEL-FILTER-ON      TO TRUE
032100     ELSE
032200     IF  PC-MACHINERY-CARD
032300         ADD 1 TO W02-MACHINERY-COUNT
032400         MOVE PC-FILTER-VALUE (1:30)
032500              TO W08-MACHINERY-FLT-VALUE (W02-MACHINERY-COUNT)
032600         SET  W01-MACHINERY-FILTER-ON   TO TRUE
032700     ELSE
032800     IF  PC-ACTION-CARD
032900         ADD 1 TO W02-ACTION-COUNT
033000         MOVE PC-FILTER-VALUE (1:20)
033100              TO W09-ACTION-FLT-VALUE (W02-ACTION-COUNT)
033200         SET  W01-ACTION-FILTER-ON      TO TRUE.
033300*---------------------------------------------------------------*
033400 1200-OPEN-DATA-FILES.
033500*---------------------------------------------------------------*
033600     OPEN INPUT  MAINTENANCE-IN.
033700     OPEN OUTPUT FILTERED-OUT.
033800     IF  NOT MAINT-FILE-OK
033900         MOVE 'Y'                 TO W01-OPEN-ERROR-SW
034000         DISPLAY 'VMMLOAD - MAINTENANCE-IN OPEN STATUS ',
034100                  MAINT-FILE-STATUS
034200         SET MAINT-FILE-EOF       TO TRUE.
034300*---------------------------------------------------------------*
034400 2000-LOAD-CLEAN-RECORD.
034500*---------------------------------------------------------------*
034600     READ MAINTENANCE-IN
034700         AT END
034800             SET MAINT-FILE-EOF   TO TRUE
034900         NOT AT END
035000             ADD 1 TO W03-RECORDS-READ
035100             PERFORM 2100-UNSTRING-LINE
035200             PERFORM 2200-CLEAN-ALL-TEXT-FIELDS
035300             PERFORM 2300-COERCE-NUMERIC-FIELDS
035400             PERFORM 2400-PARSE-ALL-DATE-FIELDS
035500             PERFORM 2500-CHECK-ALL-BLANK
035600             IF  DV-RECORD-ALL-BLANK
035700                 ADD 1 TO W03-RECORDS-BLANK
035800             ELSE
035900                 PERFORM 4000-VALIDATE-LAYOUT
036000                 PERFORM 4100-DERIVE-JOB-DETAILS
036100                 PERFORM 4150-DERIVE-YEAR-QUARTER
036200                 PERFORM 4400-ACCUMULATE-DISTINCT-VALUES
036300                 PERFORM 5000-APPLY-FREQUENCY-RULE
036400                 PERFORM 5100-APPLY-YEAR-FILTER
036500                 IF  W15-PASSES-FILTER
036600                     PERFORM 5200-APPLY-VESSEL-FILTER
036700                 END-IF
036800                 IF  W15-PASSES-FILTER
036900                     PERFORM 5300-APPLY-MACHINERY-FILTER
037000                 END-IF
037100                 IF  W15-PASSES-FILTER
037200                     PERFORM 5400-APPLY-ACTION-FILTER
037300                 END-IF
037400                 IF  W15-PASSES-FILTER
037500                     PERFORM 6000-WRITE-FILTERED-RECORD
037600                 END-IF
037700             END-IF.
037800*---------------------------------------------------------------*
037900 2100-UNSTRING-LINE.
038000*---------------------------------------------------------------*
038100*    ONE LINE OF MAINTENANCE-IN PER MAINTENANCE JOB, COMMA-      *
038200*    DELIMITED, FIELDS IN THE ORDER OF THE PMS EXTRACT - PMS-0002*
038300*---------------------------------------------------------------*
038400     UNSTRING MAINT-LINE-IN DELIMITED BY ','
038500         INTO IN-CRITICAL-JOB,     IN-JOB-CODE,
038600              IN-TITLE,            IN-FREQUENCY,
038700              IN-CALC-DUE-DATE,    IN-JOB-STATUS,
038800              IN-PERFORMING-RANK,  IN-MACHINERY-LOCATION,
038900              IN-SUB-COMPONENT-LOC, IN-REMAIN-RUN-HOURS,
039000              IN-VESSEL,           IN-CMS-CODE,
039100              IN-LAST-DONE-DATE,   IN-COMPLETION-DATE,
039200              IN-LAST-DONE-RUN-HOURS, IN-FUNCTION,
039300              IN-MACH-RUN-HOURS,   IN-ATTACHMENT-IND,
039400              IN-DEPARTMENT,       IN-JOB-SOURCE,
039500              IN-DUE-DATE,         IN-NEXT-DUE,
039600              IN-JOB-ACTION.
039700*---------------------------------------------------------------*
039800 2200-CLEAN-ALL-TEXT-FIELDS.
039900*---------------------------------------------------------------*
040000     PERFORM 2210-CLEAN-ONE-FIELD.
040100*---------------------------------------------------------------*
040200 2210-CLEAN-ONE-FIELD.
040300*---------------------------------------------------------------*
040400*    THE 21 TEXT FIELDS ARE CLEANED ONE AT A TIME THROUGH THE    *
040500*    SHARED W11-CLEAN-WORK AREA - PMS-0018.                      *
040600*---------------------------------------------------------------*
040700     MOVE IN-CRITICAL-JOB        TO W11-CLEAN-WORK (1:10).
040800     PERFORM 2220-TRIM-AND-BLANK-CHECK.
040900     MOVE W11-CLEAN-WORK (1:10)  TO IN-CRITICAL-JOB.
041000     MOVE IN-JOB-CODE             TO W11-CLEAN-WORK (1:10).
041100     PERFORM 2220-TRIM-AND-BLANK-CHECK.
041200     MOVE W11-CLEAN-WORK (1:10)  TO IN-JOB-CODE.
041300     MOVE IN-TITLE                TO W11-CLEAN-WORK (1:40).
041400     PERFORM 2220-TRIM-AND-BLANK-CHECK.
041500     MOVE W11-CLEAN-WORK (1:40)  TO IN-TITLE.
041600     MOVE IN-FREQUENCY            TO W11-CLEAN-WORK (1:20).
041700     PERFORM 2220-TRIM-AND-BLANK-CHECK.
041800     MOVE W11-CLEAN-WORK (1:20)  TO IN-FREQUENCY.
041900     MOVE IN-JOB-STATUS            TO W11-CLEAN-WORK (1:12).
042000     PERFORM 2220-TRIM-AND-BLANK-CHECK.
042100     MOVE W11-CLEAN-WORK (1:12)  TO IN-JOB-STATUS.
042200     MOVE IN-PERFORMING-RANK       TO W11-CLEAN-WORK (1:20).
042300     PERFORM 2220-TRIM-AND-BLANK-CHECK.
042400     MOVE W11-CLEAN-WORK (1:20)  TO IN-PERFORMING-RANK.
042500     MOVE IN-MACHINERY-LOCATION    TO W11-CLEAN-WORK (1:30).
042600     PERFORM 2220-TRIM-AND-BLANK-CHECK.
042700     MOVE W11-CLEAN-WORK (1:30)  TO IN-MACHINERY-LOCATION.
042800     MOVE IN-SUB-COMPONENT-LOC     TO W11-CLEAN-WORK (1:30).
042900     PERFORM 2220-TRIM-AND-BLANK-CHECK.
043000     MOVE W11-CLEAN-WORK (1:30)  TO IN-SUB-COMPONENT-LOC.
043100     MOVE IN-VESSEL                TO W11-CLEAN-WORK (1:25).
043200     PERFORM 2220-TRIM-AND-BLANK-CHECK.
043300     MOVE W11-CLEAN-WORK (1:25)  TO IN-VESSEL.
043400     MOVE IN-CMS-CODE              TO W11-CLEAN-WORK (1:10).
043500     PERFORM 2220-TRIM-AND-BLANK-CHECK.
043600     MOVE W11-CLEAN-WORK (1:10)  TO IN-CMS-CODE.
043700     MOVE IN-FUNCTION              TO W11-CLEAN-WORK (1:20).
043800     PERFORM 2220-TRIM-AND-BLANK-CHECK.
043900     MOVE W11-CLEAN-WORK (1:20)  TO IN-FUNCTION.
044000     MOVE IN-ATTACHMENT-IND        TO W11-CLEAN-WORK (1:5).
044100     PERFORM 2220-TRIM-AND-BLANK-CHECK.
044200     MOVE W11-CLEAN-WORK (1:5)   TO IN-ATTACHMENT-IND.
044300     MOVE IN-DEPARTMENT            TO W11-CLEAN-WORK (1:15).
044400     PERFORM 2220-TRIM-AND-BLANK-CHECK.
044500     MOVE W11-CLEAN-WORK (1:15)  TO IN-DEPARTMENT.
044600     MOVE IN-JOB-SOURCE            TO W11-CLEAN-WORK (1:15).
044700     PERFORM 2220-TRIM-AND-BLANK-CHECK.
044800     MOVE W11-CLEAN-WORK (1:15)  TO IN-JOB-SOURCE.
044900     MOVE IN-JOB-ACTION            TO W11-CLEAN-WORK (1:20).
045000     PERFORM 2220-TRIM-AND-BLANK-CHECK.
045100     MOVE W11-CLEAN-WORK (1:20)  TO IN-JOB-ACTION.
045200*---------------------------------------------------------------*
045300 2220-TRIM-AND-BLANK-CHECK.
045400*---------------------------------------------------------------*
045500*    LEFT-TRIM VIA REFERENCE MODIFICATION (THE MOVE OF A         *
045600*    SHORTER SUBSTRING INTO THE FULL FIELD LEFT-JUSTIFIES AND    *
045700*    SPACE-FILLS AUTOMATICALLY) THEN TREAT "NAN"/"NONE" AS       *
045800*    MISSING - PMS-0018.                                         *
045900*---------------------------------------------------------------*
046000     MOVE 1                       TO W11-SCAN-INDEX.
046100     PERFORM 2221-FIND-FIRST-NONBLANK
046200         UNTIL W11-SCAN-INDEX > 53
046300            OR W11-CLEAN-WORK (W11-SCAN-INDEX:1) NOT = SPACE.
046400     IF  W11-SCAN-INDEX < 54
046500         MOVE W11-CLEAN-WORK (W11-SCAN-INDEX:) TO
046600             W11-CLEAN-WORK-ALT
046700         MOVE W11-CLEAN-WORK-ALT  TO W11-CLEAN-WORK.
046800     MOVE W11-CLEAN-WORK (1:20)   TO W11-UPPER-WORK.
046900     INSPECT W11-UPPER-WORK CONVERTING
047000         'abcdefghijklmnopqrstuvwxyz'
047100         TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
047200     IF  W11-UPPER-WORK (1:3) = 'NAN' AND W11-UPPER-WORK (4:1) = SPACE
047300         MOVE SPACE               TO W11-CLEAN-WORK
047400     ELSE
047500     IF  W11-UPPER-WORK (1:4) = 'NONE' AND W11-UPPER-WORK (5:1) = SPACE
047600         MOVE SPACE               TO W11-CLEAN-WORK.
047700*---------------------------------------------------------------*
047800 2221-FIND-FIRST-NONBLANK.
047900*---------------------------------------------------------------*
048000     ADD 1 TO W11-SCAN-INDEX.
048100*---------------------------------------------------------------*
048200 2300-COERCE-NUMERIC-FIELDS.
048300*---------------------------------------------------------------*
048400     MOVE 'N'                     TO IN-REMAIN-RUN-HRS-MSW
048500                                     IN-LAST-DONE-HRS-MSW
048600                                     IN-MACH-RUN-HRS-MSW.
048700     MOVE ZERO                    TO IN-REMAIN-RUN-HRS-N
048800                                     IN-LAST-DONE-HRS-N
048900                                     IN-MACH-RUN-HRS-N.
049000     IF  IN-REMAIN-RUN-HOURS IS NUMERIC
049100         MOVE IN-REMAIN-RUN-HOURS TO IN-REMAIN-RUN-HRS-N
049200     ELSE
049300         SET REMAIN-RUN-HRS-MISSING TO TRUE.
049400     IF  IN-LAST-DONE-RUN-HOURS IS NUMERIC
049500         MOVE IN-LAST-DONE-RUN-HOURS TO IN-LAST-DONE-HRS-N
049600     ELSE
049700         SET LAST-DONE-HRS-MISSING TO TRUE.
049800     IF  IN-MACH-RUN-HOURS IS NUMERIC
049900         MOVE IN-MACH-RUN-HOURS   TO IN-MACH-RUN-HRS-N
050000     ELSE
050100         SET MACH-RUN-HRS-MISSING TO TRUE.
050200*---------------------------------------------------------------*
050300 2400-PARSE-ALL-DATE-FIELDS.
050400*---------------------------------------------------------------*
050500     PERFORM 4200-PARSE-ONE-DATE
050600         VARYING W02-DISTINCT-INDEX FROM 1 BY 1
050700         UNTIL W02-DISTINCT-INDEX > 5.
050800*---------------------------------------------------------------*
050900 2500-CHECK-ALL-BLANK.
051000*---------------------------------------------------------------*
051100     MOVE 'N'                     TO DV-ALL-BLANK-SW.
051200     IF  IN-CRITICAL-JOB = SPACE AND IN-JOB-CODE = SPACE
051300         AND IN-TITLE = SPACE AND IN-FREQUENCY = SPACE
051400         AND IN-CALC-DUE-DATE = SPACE AND IN-JOB-STATUS = SPACE
051500         AND IN-MACHINERY-LOCATION = SPACE AND IN-VESSEL = SPACE
051600         AND IN-DEPARTMENT = SPACE
051700         SET DV-RECORD-ALL-BLANK TO TRUE.
051800*---------------------------------------------------------------*
051900 4000-VALIDATE-LAYOUT.
052000*---------------------------------------------------------------*
052100*    JOB CODE, FREQUENCY, CALCULATED DUE DATE AND MACHINERY      *
052200*    LOCATION MUST BE PRESENT IN THE INPUT LAYOUT - THE LAYOUT   *
052300*    ITSELF IS CHECKED ONCE, AGAINST THE FIRST NON-BLANK         *
052400*    RECORD, NOT EVERY RECORD - PMS-0063.                        *
052500*---------------------------------------------------------------*
052600     IF  NOT W14-LAYOUT-CHECKED
052700         SET  W14-LAYOUT-CHECKED  TO TRUE
052800         IF  IN-JOB-CODE = SPACE
052900             DISPLAY 'VMMLOAD - VALIDATION - MISSING FIELD: '
053000                     'JOB CODE'
053100             SET  W14-FIELDS-MISSING TO TRUE
053200         END-IF
053300         IF  IN-FREQUENCY = SPACE
053400             DISPLAY 'VMMLOAD - VALIDATION - MISSING FIELD: '
053500                     'FREQUENCY'
053600             SET  W14-FIELDS-MISSING TO TRUE
053700         END-IF
053800         IF  IN-CALC-DUE-DATE = SPACE
053900             DISPLAY 'VMMLOAD - VALIDATION - MISSING FIELD: '
054000                     'CALCULATED DUE DATE'
054100             SET  W14-FIELDS-MISSING TO TRUE
054200         END-IF
054300         IF  IN-MACHINERY-LOCATION = SPACE
054400             DISPLAY 'VMMLOAD - VALIDATION - MISSING FIELD: '
054500                     'MACHINERY LOCATION'
054600             SET  W14-FIELDS-MISSING TO TRUE
054700         END-IF
054800         IF  NOT W14-FIELDS-MISSING
054900             DISPLAY 'VMMLOAD - DATA VALIDATION PASSED'
055000         END-IF
055100     END-IF.
055200*---------------------------------------------------------------*
055300 4100-DERIVE-JOB-DETAILS.
055400*---------------------------------------------------------------*
055500     STRING IN-JOB-CODE   DELIMITED BY SPACE
055600            ' - '         DELIMITED BY SIZE
055700            IN-TITLE      DELIMITED BY SPACE
055800            INTO DV-JOB-DETAILS.
055900*---------------------------------------------------------------*
056000 4200-PARSE-ONE-DATE.
056100*---------------------------------------------------------------*
056200*    DAY-FIRST DD/MM/YYYY - EACH OF THE FIVE DATE FIELDS IS      *
056300*    PARSED THE SAME WAY - PMS-0002.  Y2K WINDOW REVIEWED AND    *
056400*    LEFT AS-IS, ALL DATES ARRIVE FOUR-DIGIT-YEAR - PMS-0032.    *
056500*---------------------------------------------------------------*
056600     EVALUATE W02-DISTINCT-INDEX
056700         WHEN 1
056800             PERFORM 4210-PARSE-CALC-DUE-DATE
056900         WHEN 2
057000             PERFORM 4220-PARSE-LAST-DONE-DATE
057100         WHEN 3
057200             PERFORM 4230-PARSE-COMPLETION-DATE
057300         WHEN 4
057400             PERFORM 4240-PARSE-DUE-DATE
057500         WHEN 5
057600             PERFORM 4250-PARSE-NEXT-DUE.
057700*---------------------------------------------------------------*
057800 4210-PARSE-CALC-DUE-DATE.
057900*---------------------------------------------------------------*
058000     SET  CALC-DUE-DATE-MISSING   TO TRUE.
058100     MOVE ZERO TO DT-CALC-DUE-CC DT-CALC-DUE-MM DT-CALC-DUE-DD.
058200     IF  IN-CALC-DUE-DATE (3:1) = '/' AND
058300         IN-CALC-DUE-DATE (6:1) = '/'
058400         MOVE IN-CALC-DUE-DATE (1:2) TO W12-DD
058500         MOVE IN-CALC-DUE-DATE (4:2) TO W12-MM
058600         MOVE IN-CALC-DUE-DATE (7:4) TO W12-CCYY
058700         IF  W12-DD IS NUMERIC AND W12-MM IS NUMERIC
058800             AND W12-CCYY IS NUMERIC AND W12-DD > 0
058900             AND W12-DD < 32 AND W12-MM > 0 AND W12-MM < 13
059000             MOVE W12-CCYY         TO DT-CALC-DUE-CC
059100             MOVE W12-MM           TO DT-CALC-DUE-MM
059200             MOVE W12-DD           TO DT-CALC-DUE-DD
059300             SET CALC-DUE-DATE-MISSING TO FALSE.
059400*---------------------------------------------------------------*
059500 4220-PARSE-LAST-DONE-DATE.
059600*---------------------------------------------------------------*
059700     SET  LAST-DONE-DATE-MISSING  TO TRUE.
059800     MOVE ZERO TO DT-LAST-DONE-CC DT-LAST-DONE-MM DT-LAST-DONE-DD.
059900     IF  IN-LAST-DONE-DATE (3:1) = '/' AND
060000         IN-LAST-DONE-DATE (6:1) = '/'
060100         MOVE IN-LAST-DONE-DATE (1:2) TO W12-DD
060200         MOVE IN-LAST-DONE-DATE (4:2) TO W12-MM
060300         MOVE IN-LAST-DONE-DATE (7:4) TO W12-CCYY
060400         IF  W12-DD IS NUMERIC AND W12-MM IS NUMERIC
060500             AND W12-CCYY IS NUMERIC AND W12-DD > 0
060600             AND W12-DD < 32 AND W12-MM > 0 AND W12-MM < 13
060700             MOVE W12-CCYY         TO DT-LAST-DONE-CC
060800             MOVE W12-MM           TO DT-LAST-DONE-MM
060900             MOVE W12-DD           TO DT-LAST-DONE-DD
061000             SET LAST-DONE-DATE-MISSING TO FALSE.
061100*---------------------------------------------------------------*
061200 4230-PARSE-COMPLETION-DATE.
061300*---------------------------------------------------------------*
061400     SET  COMPLETION-DATE-MISSING TO TRUE.
061500     MOVE ZERO TO DT-COMPLETION-CC DT-COMPLETION-MM
061600                  DT-COMPLETION-DD.
061700     IF  IN-COMPLETION-DATE (3:1) = '/' AND
061800         IN-COMPLETION-DATE (6:1) = '/'
061900         MOVE IN-COMPLETION-DATE (1:2) TO W12-DD
062000         MOVE IN-COMPLETION-DATE (4:2) TO W12-MM
062100         MOVE IN-COMPLETION-DATE (7:4) TO W12-CCYY
062200         IF  W12-DD IS NUMERIC AND W12-MM IS NUMERIC
062300             AND W12-CCYY IS NUMERIC AND W12-DD > 0
062400             AND W12-DD < 32 AND W12-MM > 0 AND W12-MM < 13
062500             MOVE W12-CCYY         TO DT-COMPLETION-CC
062600             MOVE W12-MM           TO DT-COMPLETION-MM
062700             MOVE W12-DD           TO DT-COMPLETION-DD
062800             SET COMPLETION-DATE-MISSING TO FALSE.
062900*---------------------------------------------------------------*
063000 4240-PARSE-DUE-DATE.
063100*---------------------------------------------------------------*
063200     SET  DUE-DATE-MISSING        TO TRUE.
063300     MOVE ZERO TO DT-DUE-CC DT-DUE-MM DT-DUE-DD.
063400     IF  IN-DUE-DATE (3:1) = '/' AND IN-DUE-DATE (6:1) = '/'
063500         MOVE IN-DUE-DATE (1:2)   TO W12-DD
063600         MOVE IN-DUE-DATE (4:2)   TO W12-MM
063700         MOVE IN-DUE-DATE (7:4)   TO W12-CCYY
063800         IF  W12-DD IS NUMERIC AND W12-MM IS NUMERIC
063900             AND W12-CCYY IS NUMERIC AND W12-DD > 0
064000             AND W12-DD < 32 AND W12-MM > 0 AND W12-MM < 13
064100             MOVE W12-CCYY         TO DT-DUE-CC
064200             MOVE W12-MM           TO DT-DUE-MM
064300             MOVE W12-DD           TO DT-DUE-DD
064400             SET DUE-DATE-MISSING  TO FALSE.
064500*---------------------------------------------------------------*
064600 4250-PARSE-NEXT-DUE.
064700*---------------------------------------------------------------*
064800     SET  NEXT-DUE-MISSING        TO TRUE.
064900     MOVE ZERO TO DT-NEXT-DUE-CC DT-NEXT-DUE-MM DT-NEXT-DUE-DD.
065000     IF  IN-NEXT-DUE (3:1) = '/' AND IN-NEXT-DUE (6:1) = '/'
065100         MOVE IN-NEXT-DUE (1:2)   TO W12-DD
065200         MOVE IN-NEXT-DUE (4:2)   TO W12-MM
065300         MOVE IN-NEXT-DUE (7:4)   TO W12-CCYY
065400         IF  W12-DD IS NUMERIC AND W12-MM IS NUMERIC
065500             AND W12-CCYY IS NUMERIC AND W12-DD > 0
065600             AND W12-DD < 32 AND W12-MM > 0 AND W12-MM < 13
065700             MOVE W12-CCYY         TO DT-NEXT-DUE-CC
065800             MOVE W12-MM           TO DT-NEXT-DUE-MM
065900             MOVE W12-DD           TO DT-NEXT-DUE-DD
066000             SET NEXT-DUE-MISSING  TO FALSE.
066100*---------------------------------------------------------------*
066200*    THE STANDALONE DATE-VALIDATION STUB WAS DROPPED HERE - THE   *
066300*    DD 1-31/MM 1-12 RANGE CHECK ALREADY LIVES IN EACH OF THE     *
066400*    4210-4250 PARSE PARAGRAPHS ABOVE, SO A SEPARATE VALIDATION   *
066500*    STEP HAD NOTHING LEFT TO DO - PMS-0063.                      *
066600*---------------------------------------------------------------*
066700 4150-DERIVE-YEAR-QUARTER.
066800*---------------------------------------------------------------*
066900     MOVE ZERO                    TO DV-DUE-YEAR DV-DUE-QUARTER.
067000     IF  NOT CALC-DUE-DATE-MISSING
067100         MOVE DT-CALC-DUE-CC      TO DV-DUE-YEAR
067200         EVALUATE TRUE
067300             WHEN DT-CALC-DUE-MM < 4
067400                 MOVE 1           TO DV-DUE-QUARTER
067500             WHEN DT-CALC-DUE-MM < 7
067600                 MOVE 2           TO DV-DUE-QUARTER
067700             WHEN DT-CALC-DUE-MM < 10
067800                 MOVE 3           TO DV-DUE-QUARTER
067900             WHEN OTHER
068000                 MOVE 4           TO DV-DUE-QUARTER
068100         END-EVALUATE.
068200*---------------------------------------------------------------*
068300 4400-ACCUMULATE-DISTINCT-VALUES.
068400*---------------------------------------------------------------*
068500     IF  IN-VESSEL NOT = SPACE
068600         PERFORM 4410-ACCUM-DISTINCT-VESSEL.
068700     IF  IN-DEPARTMENT NOT = SPACE
068800         PERFORM 4420-ACCUM-DISTINCT-DEPT.
068900     IF  IN-MACHINERY-LOCATION NOT = SPACE
069000         PERFORM 4430-ACCUM-DISTINCT-MACH.
069100     IF  IN-JOB-STATUS (1:7) = 'Pending'
069200         ADD 1 TO W03-PENDING-COUNT.
069300     IF  NOT CALC-DUE-DATE-MISSING
069400         IF  IN-CALC-DUE-DATE < W03-MIN-DUE-DATE
069500             MOVE IN-CALC-DUE-DATE TO W03-MIN-DUE-DATE
069600         END-IF
069700         IF  IN-CALC-DUE-DATE > W03-MAX-DUE-DATE
069800             MOVE IN-CALC-DUE-DATE TO W03-MAX-DUE-DATE
069900         END-IF
070000     END-IF.
070100*---------------------------------------------------------------*
070200 4410-ACCUM-DISTINCT-VESSEL.
070300*---------------------------------------------------------------*
070400     SET  W04-VESSEL-NDX TO 1.
070500     SEARCH W04-DISTINCT-VESSEL VARYING W04-VESSEL-NDX
070600         AT END
070700             IF  W04-DISTINCT-VESSEL-CT < 200
070800                 ADD 1 TO W04-DISTINCT-VESSEL-CT
070900                 MOVE IN-VESSEL TO
071000                     W04-DISTINCT-VESSEL (W04-DISTINCT-VESSEL-CT)
071100             END-IF
071200         WHEN W04-DISTINCT-VESSEL (W04-VESSEL-NDX) = IN-VESSEL
071300             CONTINUE.
071400*---------------------------------------------------------------*
071500 4420-ACCUM-DISTINCT-DEPT.
071600*---------------------------------------------------------------*
071700     SET  W05-DEPT-NDX TO 1.
071800     SEARCH W05-DISTINCT-DEPT VARYING W05-DEPT-NDX
071900         AT END
072000             IF  W05-DISTINCT-DEPT-CT < 100
072100                 ADD 1 TO W05-DISTINCT-DEPT-CT
072200                 MOVE IN-DEPARTMENT TO
072300                     W05-DISTINCT-DEPT (W05-DISTINCT-DEPT-CT)
072400             END-IF
072500         WHEN W05-DISTINCT-DEPT (W05-DEPT-NDX) = IN-DEPARTMENT
072600             CONTINUE.
072700*---------------------------------------------------------------*
072800 4430-ACCUM-DISTINCT-MACH.
072900*---------------------------------------------------------------*
073000     SET  W06-MACH-NDX TO 1.
073100     SEARCH W06-DISTINCT-MACH VARYING W06-MACH-NDX
073200         AT END
073300             IF  W06-DISTINCT-MACH-CT < 500
073400                 ADD 1 TO W06-DISTINCT-MACH-CT
073500                 MOVE IN-MACHINERY-LOCATION TO
073600                     W06-DISTINCT-MACH (W06-DISTINCT-MACH-CT)
073700             END-IF
073800         WHEN W06-DISTINCT-MACH (W06-MACH-NDX)
073900                  = IN-MACHINERY-LOCATION
074000             CONTINUE.
074100*---------------------------------------------------------------*
074200 5000-APPLY-FREQUENCY-RULE.
074300*---------------------------------------------------------------*
074400*    CALLS VMMFREQ FOR THE HOURS/MONTHS BREAKDOWN, THEN APPLIES  *
074500*    THE NATIVE-UNIT-ONLY MAJOR-MACHINERY RULE - PMS-0026.       *
074600*---------------------------------------------------------------*
074700     MOVE SPACE                   TO DV-MAJOR-FLAG.
074800     MOVE IN-FREQUENCY            TO FQ-FREQUENCY-TEXT.
074900     CALL 'VMMFREQ' USING VMM-FREQUENCY-PARMS.
075000     MOVE FQ-FREQUENCY-HOURS      TO DV-FREQUENCY-HOURS.
075100     MOVE FQ-FREQUENCY-MONTHS     TO DV-FREQUENCY-MONTHS.
075200     MOVE FQ-FREQUENCY-CATEGORY   TO DV-FREQUENCY-CATEGORY.
075300     IF  FQ-PARSED-OK
075400         IF  FQ-NATIVE-HOURS
075500             IF  FQ-FREQUENCY-HOURS >= W10-MIN-HOURS
075600                 SET DV-IS-MAJOR-MACHINERY TO TRUE
075700             END-IF
075800         ELSE
075900         IF  FQ-NATIVE-MONTHS
076000             IF  FQ-FREQUENCY-MONTHS >= W10-MIN-MONTHS
076100                 SET DV-IS-MAJOR-MACHINERY TO TRUE
076200             END-IF
076300         END-IF
076400     END-IF.
076500     MOVE 'N'                     TO W15-FILTER-SW.
076600     IF  DV-IS-MAJOR-MACHINERY
076700         ADD 1 TO W03-RECORDS-MAJOR
076800         SET W15-PASSES-FILTER    TO TRUE.
076900*---------------------------------------------------------------*
077000 5100-APPLY-YEAR-FILTER.
077100*---------------------------------------------------------------*
077200     IF  W15-PASSES-FILTER AND W01-YEAR-FILTER-ON
077300         IF  CALC-DUE-DATE-MISSING
077400             CONTINUE
077500         ELSE
077600         IF  DV-DUE-YEAR NOT = W10-YEAR-FILTER-NUM
077700             SET W15-FAILS-FILTER TO TRUE.
077800*---------------------------------------------------------------*
077900 5200-APPLY-VESSEL-FILTER.
078000*---------------------------------------------------------------*
078100     IF  W01-VESSEL-FILTER-ON
078200         SET W07-VESSEL-FLT-NDX TO 1
078300         SET W15-FAILS-FILTER   TO TRUE
078400         SEARCH W07-VESSEL-FILTER-VALUE VARYING W07-VESSEL-FLT-NDX
078500             AT END
078600                 CONTINUE
078700             WHEN W07-VESSEL-FILTER-VALUE (W07-VESSEL-FLT-NDX)
078800                      = IN-VESSEL
078900                 SET W15-PASSES-FILTER TO TRUE
079000         END-SEARCH.
079100*---------------------------------------------------------------*
079200 5300-APPLY-MACHINERY-FILTER.
079300*---------------------------------------------------------------*
079400     IF  W01-MACHINERY-FILTER-ON
079500         SET W08-MACH-FLT-NDX TO 1
079600         SET W15-FAILS-FILTER TO TRUE
079700         SEARCH W08-MACHINERY-FLT-VALUE VARYING W08-MACH-FLT-NDX
079800             AT END
079900                 CONTINUE
080000             WHEN W08-MACHINERY-FLT-VALUE (W08-MACH-FLT-NDX)
080100                      = IN-MACHINERY-LOCATION
080200                 SET W15-PASSES-FILTER TO TRUE
080300         END-SEARCH.
080400*---------------------------------------------------------------*
080500 5400-APPLY-ACTION-FILTER.
080600*---------------------------------------------------------------*
080700     IF  W01-ACTION-FILTER-ON
080800         SET W09-ACTN-FLT-NDX TO 1
080900         SET W15-FAILS-FILTER TO TRUE
081000         SEARCH W09-ACTION-FLT-VALUE VARYING W09-ACTN-FLT-NDX
081100             AT END
081200                 CONTINUE
081300             WHEN W09-ACTION-FLT-VALUE (W09-ACTN-FLT-NDX)
081400                      = IN-JOB-ACTION
081500                 SET W15-PASSES-FILTER TO TRUE
081600         END-SEARCH.
081700*---------------------------------------------------------------*
081800 6000-WRITE-FILTERED-RECORD.
081900*---------------------------------------------------------------*
082000*    24-COLUMN FIXED EXTRACT ORDER - A BLANK CRITICAL JOB IS     *
082100*    REPLACED BY THE 1-BASED SEQUENCE NUMBER - PMS-0002.         *
082200*---------------------------------------------------------------*
082300     ADD 1 TO W02-SEQUENCE-NUMBER.
082400     MOVE SPACE                   TO VMM-EXTRACT-RECORD.
082500     IF  IN-CRITICAL-JOB = SPACE
082600         MOVE W02-SEQUENCE-NUMBER TO EX-CRITICAL-JOB
082700     ELSE
082800         MOVE IN-CRITICAL-JOB     TO EX-CRITICAL-JOB.
082900     MOVE IN-JOB-CODE             TO EX-JOB-CODE.
083000     MOVE IN-FREQUENCY            TO EX-FREQUENCY.
083100     MOVE IN-CALC-DUE-DATE        TO EX-CALC-DUE-DATE.
083200*    CARRY VMMLOAD'S OWN DD/MM RANGE-CHECKED DATE FORWARD SO
083300*    DOWNSTREAM STEPS TRUST IT INSTEAD OF RE-DERIVING VALIDITY
083400*    FROM THE TEXT FIELD A SECOND TIME - PMS-0064.
083500     IF  CALC-DUE-DATE-MISSING
083600         MOVE ZERO            TO EX-CALC-DUE-CCYYMMDD
083700         MOVE 'N'             TO EX-CALC-DUE-VALID-SW
083800     ELSE
083900         MOVE DT-CALC-DUE-CC  TO EX-CALC-DUE-CCYY
084000         MOVE DT-CALC-DUE-MM  TO EX-CALC-DUE-MM
084100         MOVE DT-CALC-DUE-DD  TO EX-CALC-DUE-DD
084200         MOVE 'Y'             TO EX-CALC-DUE-VALID-SW
084300     END-IF.
084400     MOVE IN-JOB-STATUS           TO EX-JOB-STATUS.
084500     MOVE IN-PERFORMING-RANK      TO EX-PERFORMING-RANK.
084600     MOVE IN-MACHINERY-LOCATION   TO EX-MACHINERY-LOCATION.
084700     MOVE IN-SUB-COMPONENT-LOC    TO EX-SUB-COMPONENT-LOC.
084800     MOVE IN-REMAIN-RUN-HOURS     TO EX-REMAIN-RUN-HOURS.
084900     MOVE IN-VESSEL               TO EX-VESSEL.
085000     MOVE IN-CMS-CODE             TO EX-CMS-CODE.
085100     MOVE IN-LAST-DONE-DATE       TO EX-LAST-DONE-DATE.
085200     MOVE IN-COMPLETION-DATE      TO EX-COMPLETION-DATE.
085300     MOVE IN-LAST-DONE-RUN-HOURS  TO EX-LAST-DONE-RUN-HOURS.
085400     MOVE IN-FUNCTION             TO EX-FUNCTION.
085500     MOVE IN-MACH-RUN-HOURS       TO EX-MACH-RUN-HOURS.
085600     MOVE IN-ATTACHMENT-IND       TO EX-ATTACHMENT-IND.
085700     MOVE IN-DEPARTMENT           TO EX-DEPARTMENT.
085800     MOVE IN-JOB-SOURCE           TO EX-JOB-SOURCE.
085900     MOVE IN-DUE-DATE             TO EX-DUE-DATE.
086000     MOVE IN-NEXT-DUE             TO EX-NEXT-DUE.
086100     MOVE IN-JOB-ACTION           TO EX-JOB-ACTION.
086200     MOVE IN-TITLE                TO EX-TITLE.
086300     MOVE DV-JOB-DETAILS          TO EX-JOB-DETAILS.
086400     MOVE VMM-EXTRACT-RECORD      TO FILT-LINE-OUT.
086500     WRITE FILT-LINE-OUT.
086600     ADD 1 TO W03-RECORDS-WRITTEN.
086700*---------------------------------------------------------------*
086800 3000-CLOSE-FILES.
086900*---------------------------------------------------------------*
087000     CLOSE MAINTENANCE-IN.
087100     CLOSE FILTERED-OUT.
087200*---------------------------------------------------------------*
087300 9000-DISPLAY-LOAD-STATISTICS.
087400*---------------------------------------------------------------*
087500     DISPLAY 'VMMLOAD - RECORDS READ    : ' W03-RECORDS-READ.
087600     DISPLAY 'VMMLOAD - RECORDS BLANK   : ' W03-RECORDS-BLANK.
087700     DISPLAY 'VMMLOAD - DISTINCT VESSELS: ' W04-DISTINCT-VESSEL-CT.
087800     DISPLAY 'VMMLOAD - DISTINCT DEPTS  : ' W05-DISTINCT-DEPT-CT.
087900     DISPLAY 'VMMLOAD - DISTINCT MACH   : ' W06-DISTINCT-MACH-CT.
088000     DISPLAY 'VMMLOAD - PENDING JOBS    : ' W03-PENDING-COUNT.
088100     DISPLAY 'VMMLOAD - MAJOR MACHINERY : ' W03-RECORDS-MAJOR.
088200     DISPLAY 'VMMLOAD - RECORDS WRITTEN : ' W03-RECORDS-WRITTEN.
088300     DISPLAY 'VMMLOAD - MIN DUE DATE    : ' W03-MIN-DUE-DATE.
088400     DISPLAY 'VMMLOAD - MAX DUE DATE    : ' W03-MAX-DUE-DATE.

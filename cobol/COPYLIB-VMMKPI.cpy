000100*----------------------------------------------------------------*
000200*    VESSEL KPI RECORD LAYOUT (KPI-OUT).
000300*    ONE RECORD PER VESSEL/YEAR - DISTINCT-MACHINERY COUNTS PER
000400*    QUARTER, THE YEAR TOTAL, AND A SEVERITY BAND PER QUARTER.
000500*----------------------------------------------------------------*
000600 01  VMM-KPI-RECORD.
000700     05  KP-VESSEL                    PIC X(25).
000800     05  KP-YEAR                      PIC 9(04).
000900     05  KP-Q1-COUNT                  PIC 9(04).
001000     05  KP-Q2-COUNT                  PIC 9(04).
001100     05  KP-Q3-COUNT                  PIC 9(04).
001200     05  KP-Q4-COUNT                  PIC 9(04).
001300     05  KP-YEAR-TOTAL                PIC 9(04).
001400     05  KP-Q1-BAND                   PIC X(06).
001500     05  KP-Q2-BAND                   PIC X(06).
001600     05  KP-Q3-BAND                   PIC X(06).
001700     05  KP-Q4-BAND                   PIC X(06).
001800     05  FILLER                       PIC X(10).

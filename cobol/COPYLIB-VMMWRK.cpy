000100*----------------------------------------------------------------*
000200*    MAINTENANCE JOB RECORD - CLEANED WORKING LAYOUT.
000300*    05 VMM-INPUT-FIELDS  CARRIES THE 22 FIELDS AS THEY ARRIVE
000400*       FROM THE VESSEL PMS EXTRACT, LEFT-JUSTIFIED AND BLANK
000500*       FILLED AFTER CLEANING.
000600*    05 VMM-DERIVED-FIELDS CARRIES THE VALUES THE LOADER WORKS
000700*       OUT FOR EACH RECORD (FREQUENCY BREAKDOWN, JOB-DETAILS,
000800*       DUE-YEAR/QUARTER, MAJOR-MACHINERY FLAG).
000900*----------------------------------------------------------------*
001000 01  VMM-DETAIL-RECORD.
001100     05  VMM-INPUT-FIELDS.
001200         10  IN-CRITICAL-JOB          PIC X(10).
001300         10  IN-JOB-CODE               PIC X(10).
001400         10  IN-TITLE                  PIC X(40).
001500         10  IN-FREQUENCY              PIC X(20).
001600         10  IN-CALC-DUE-DATE          PIC X(10).
001700         10  IN-JOB-STATUS             PIC X(12).
001800         10  IN-PERFORMING-RANK        PIC X(20).
001900         10  IN-MACHINERY-LOCATION     PIC X(30).
002000         10  IN-SUB-COMPONENT-LOC      PIC X(30).
002100         10  IN-REMAIN-RUN-HOURS       PIC X(07).
002200         10  IN-VESSEL                 PIC X(25).
002300         10  IN-CMS-CODE               PIC X(10).
002400         10  IN-LAST-DONE-DATE         PIC X(10).
002500         10  IN-COMPLETION-DATE        PIC X(10).
002600         10  IN-LAST-DONE-RUN-HOURS    PIC X(07).
002700         10  IN-FUNCTION               PIC X(20).
002800         10  IN-MACH-RUN-HOURS         PIC X(07).
002900         10  IN-ATTACHMENT-IND         PIC X(05).
003000         10  IN-DEPARTMENT             PIC X(15).
003100         10  IN-JOB-SOURCE             PIC X(15).
003200         10  IN-DUE-DATE               PIC X(10).
003300         10  IN-NEXT-DUE               PIC X(10).
003400         10  IN-JOB-ACTION             PIC X(20).
003500     05  VMM-NUMERIC-FIELDS.
003600         10  IN-REMAIN-RUN-HRS-N       PIC S9(07)   COMP.
003700         10  IN-REMAIN-RUN-HRS-MSW     PIC X(01).
003800             88  REMAIN-RUN-HRS-MISSING          VALUE 'Y'.
003900         10  IN-LAST-DONE-HRS-N        PIC S9(07)   COMP.
004000         10  IN-LAST-DONE-HRS-MSW      PIC X(01).
004100             88  LAST-DONE-HRS-MISSING           VALUE 'Y'.
004200         10  IN-MACH-RUN-HRS-N         PIC S9(07)   COMP.
004300         10  IN-MACH-RUN-HRS-MSW       PIC X(01).
004400             88  MACH-RUN-HRS-MISSING            VALUE 'Y'.
004500     05  VMM-DATE-FIELDS.
004600         10  DT-CALC-DUE-DATE.
004700             15  DT-CALC-DUE-CC       PIC 9(04).
004800             15  DT-CALC-DUE-MM       PIC 9(02).
004900             15  DT-CALC-DUE-DD       PIC 9(02).
005000         10  DT-CALC-DUE-MSW          PIC X(01).
005100             88  CALC-DUE-DATE-MISSING           VALUE 'Y'.
005200         10  DT-LAST-DONE-DATE.
005300             15  DT-LAST-DONE-CC      PIC 9(04).
005400             15  DT-LAST-DONE-MM      PIC 9(02).
005500             15  DT-LAST-DONE-DD      PIC 9(02).
005600         10  DT-LAST-DONE-MSW         PIC X(01).
005700             88  LAST-DONE-DATE-MISSING          VALUE 'Y'.
005800         10  DT-COMPLETION-DATE.
005900             15  DT-COMPLETION-CC     PIC 9(04).
006000             15  DT-COMPLETION-MM     PIC 9(02).
006100             15  DT-COMPLETION-DD     PIC 9(02).
006200         10  DT-COMPLETION-MSW        PIC X(01).
006300             88  COMPLETION-DATE-MISSING         VALUE 'Y'.
006400         10  DT-DUE-DATE.
006500             15  DT-DUE-CC            PIC 9(04).
006600             15  DT-DUE-MM            PIC 9(02).
006700             15  DT-DUE-DD            PIC 9(02).
006800         10  DT-DUE-DATE-MSW          PIC X(01).
006900             88  DUE-DATE-MISSING                 VALUE 'Y'.
007000         10  DT-NEXT-DUE.
007100             15  DT-NEXT-DUE-CC       PIC 9(04).
007200             15  DT-NEXT-DUE-MM       PIC 9(02).
007300             15  DT-NEXT-DUE-DD       PIC 9(02).
007400         10  DT-NEXT-DUE-MSW          PIC X(01).
007500             88  NEXT-DUE-MISSING                 VALUE 'Y'.
007600     05  VMM-DERIVED-FIELDS.
007700         10  DV-FREQUENCY-HOURS        PIC 9(07).
007800         10  DV-FREQUENCY-MONTHS       PIC 9(04)V9.
007900         10  DV-FREQUENCY-CATEGORY     PIC X(22).
008000         10  DV-JOB-DETAILS            PIC X(53).
008100         10  DV-DUE-YEAR               PIC 9(04).
008200         10  DV-DUE-QUARTER            PIC 9(01).
008300         10  DV-MAJOR-FLAG             PIC X(01).
008400             88  DV-IS-MAJOR-MACHINERY            VALUE 'Y'.
008500         10  DV-ALL-BLANK-SW           PIC X(01).
008600             88  DV-RECORD-ALL-BLANK              VALUE 'Y'.
008700     05  FILLER                       PIC X(10).

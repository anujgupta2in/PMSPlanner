000100*----------------------------------------------------------------*
000200*    PENDING-MACHINERY DETAIL RECORD LAYOUT (MACHINERY-DETAIL-OUT)
000300*    ONE RECORD PER MACHINERY LOCATION HOLDING PENDING JOBS.
000400*----------------------------------------------------------------*
000500 01  VMM-PENDING-DETAIL-RECORD.
000600     05  PD-MACHINERY-LOCATION        PIC X(30).
000700     05  PD-TOTAL-JOBS                PIC 9(05).
000800     05  PD-PENDING-JOBS               PIC 9(05).
000900     05  PD-VESSELS                   PIC X(60).
001000     05  PD-JOB-CODES                 PIC X(80).
001100     05  PD-DEPARTMENTS               PIC X(40).
001200     05  PD-FREQUENCIES               PIC X(60).
001300     05  PD-NEXT-DUE-DATE             PIC X(10).
001400     05  FILLER                       PIC X(10).

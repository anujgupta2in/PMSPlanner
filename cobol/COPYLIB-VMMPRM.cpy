000100*----------------------------------------------------------------*
000200*    RUN-PARAMETER CARD LAYOUT FOR THE PMS ANALYSIS BATCH.
000300*    ONE 'H' CARD SETS THE FREQUENCY THRESHOLDS AND THE YEAR
000400*    FILTER.  ZERO OR MORE 'V'/'M'/'A' CARDS ADD VESSEL,
000500*    MACHINERY-LOCATION AND JOB-ACTION FILTER VALUES.  ABSENCE
000600*    OF A CARD TYPE MEANS THAT FILTER IS NOT APPLIED.
000700*----------------------------------------------------------------*
000800 01  VMM-PARM-CARD.
000900     05  PC-CARD-TYPE                PIC X(01).
001000         88  PC-THRESHOLD-CARD                 VALUE 'H'.
001100         88  PC-VESSEL-CARD                     VALUE 'V'.
001200         88  PC-MACHINERY-CARD                  VALUE 'M'.
001300         88  PC-ACTION-CARD                      VALUE 'A'.
001400     05  PC-CARD-BODY.
001500         10  PC-MIN-HOURS             PIC 9(07).
001600         10  PC-MIN-MONTHS            PIC 9(04).
001700         10  PC-YEAR-FILTER           PIC X(04).
001800         10  FILLER                   PIC X(15).
001900     05  PC-FILTER-VALUE REDEFINES PC-CARD-BODY
002000                                      PIC X(30).
002100     05  FILLER                       PIC X(49).

000100*----------------------------------------------------------------*
000200*    LINKAGE PARAMETERS FOR THE VMMFREQ FREQUENCY-PARSER
000300*    SUBPROGRAM.  CALLING PROGRAM SUPPLIES FQ-FREQUENCY-TEXT AND
000400*    RECEIVES THE HOURS/MONTHS BREAKDOWN, THE CATEGORY, AND THE
000500*    NATIVE-UNIT SWITCH THE MAJOR-MACHINERY RULE NEEDS.
000600*----------------------------------------------------------------*
000700 01  VMM-FREQUENCY-PARMS.
000800     05  FQ-FREQUENCY-TEXT            PIC X(20).
000900     05  FQ-FREQUENCY-HOURS           PIC 9(07).
001000     05  FQ-FREQUENCY-MONTHS          PIC 9(04)V9.
001100     05  FQ-FREQUENCY-CATEGORY        PIC X(22).
001200     05  FQ-NATIVE-UNIT               PIC X(01).
001300         88  FQ-NATIVE-HOURS                    VALUE 'H'.
001400         88  FQ-NATIVE-MONTHS                   VALUE 'M'.
001500         88  FQ-NATIVE-OTHER                    VALUE 'O'.
001600     05  FQ-PARSED-SW                 PIC X(01).
001700         88  FQ-PARSED-OK                        VALUE 'Y'.
001800         88  FQ-UNPARSEABLE                      VALUE 'N'.
001900     05  FILLER                       PIC X(05).

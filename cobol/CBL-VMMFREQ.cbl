000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  VMMFREQ.
000300 AUTHOR.        EDWIN ACKERMAN.
000400 INSTALLATION.  MORONS LOSERS AND BIMBOS.
000500 DATE-WRITTEN.  03/14/91.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - PMS MAINTENANCE SUBSYSTEM.
000800*===============================================================*
000900*  M A I N T E N A N C E   L O G                                *
001000*---------------------------------------------------------------*
001100*  DATE      BY   REQUEST    DESCRIPTION                        *
001200*  --------  ---  ---------  -------------------------------    *
001300*  03/14/91  EA   PMS-0001   ORIGINAL VERSION.  CONVERTS THE     *
001400*                            FREE-TEXT FREQUENCY FIELD OFF THE   *
001500*                            VESSEL PMS EXTRACT INTO HOURS AND   *
001600*                            MONTHS FOR THE MAJOR-MACHINERY      *
001700*                            FILTER.                             *
001800*  09/02/91  EA   PMS-0006   ADDED THE FREQUENCY-CATEGORY BAND.  *
001900*  06/11/92  RTW  PMS-0014   YEARS AND WEEKS WERE FALLING OUT OF *
002000*                            2000-DETERMINE-UNIT WITH TRAILING   *
002100*                            'S' - CHANGED TEST TO A CONTAINS    *
002200*                            SCAN INSTEAD OF AN EXACT COMPARE.   *
002300*  02/25/94  RTW  PMS-0019   REJECT A ZERO OR BLANK NUMBER FIELD *
002400*                            AS UNPARSEABLE RATHER THAN LETTING  *
002500*                            IT SCORE 'HIGH FREQUENCY'.          *
002600*  11/03/95  JMH  PMS-0027   NATIVE-UNIT SWITCH ADDED FOR THE    *
002700*                            MAJOR-MACHINERY RULE IN VMMLOAD -   *
002800*                            YEARS/DAYS/WEEKS NEVER QUALIFY.     *
002900*  07/19/98  JMH  PMS-0033   Y2K - NO DATE ARITHMETIC IN THIS    *
003000*                            SUBPROGRAM, REVIEWED AND FOUND      *
003100*                            CENTURY-SAFE AS WRITTEN.  NO CHANGE.*
003200*  01/06/99  DPK  PMS-0034   ROUNDING ON THE HOURS-TO-MONTHS AND *
003300*                            DAYS-TO-MONTHS DIVIDE WAS TRUNCATING*
003400*                            - ADDED ROUNDED CLAUSE.             *
003500*  08/14/00  DPK  PMS-0041   WEEKS-TO-MONTHS DIVISOR CORRECTED   *
003600*                            FROM 4.3 TO 4.33 TO MATCH THE       *
003700*                            ANALYSIS SPEC USED BY THE FLEET     *
003800*                            SUPERINTENDENT'S OFFICE.            *
003900*  05/30/03  DPK  PMS-0052   ADDED FQ-PARSED-SW SO VMMLOAD CAN    *
004000*                            COUNT UNPARSEABLE FREQUENCIES ON    *
004100*                            THE LOAD-STATISTICS DISPLAY.        *
004110*  09/23/14  RAO  PMS-0065   W00-NUMBER-VALUE/W02-HOURS-COMP/    *
004120*                            W02-MONTHS-COMP SWITCHED FROM       *
004130*                            COMP-3 TO COMP - NO OTHER FIELD IN  *
004140*                            THE SUBSYSTEM IS PACKED, FLAGGED BY *
004150*                            THE CODE REVIEW.                    *
004200*===============================================================*
004300 ENVIRONMENT DIVISION.
004400*---------------------------------------------------------------*
004500 CONFIGURATION SECTION.
004600*---------------------------------------------------------------*
004700 SOURCE-COMPUTER. IBM-3096.
004800 OBJECT-COMPUTER. IBM-3096.
004900 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.
005000*===============================================================*
005100 DATA DIVISION.
005200*---------------------------------------------------------------*
005300 WORKING-STORAGE SECTION.
005400*---------------------------------------------------------------*
005500 01  W00-WORK-FIELDS.
005600     05  W00-NUMBER-TEXT          PIC X(10).
005700     05  W00-UNIT-TEXT            PIC X(10).
005800     05  W00-SCAN-TEXT            PIC X(20).
005900     05  W00-SCAN-CHARS REDEFINES W00-SCAN-TEXT
006000                                  PIC X(01)     OCCURS 20 TIMES.
006100     05  W00-NUMBER-VALUE         PIC 9(07)     COMP.
006200     05  W00-SPACE-POSITION       PIC 9(02)     COMP.
006300     05  W00-CHAR-INDEX           PIC 9(02)     COMP.
006400     05  FILLER                   PIC X(01).
006500*---------------------------------------------------------------*
006600 01  W01-UNIT-SWITCHES.
006700     05  W01-HOUR-SW              PIC X(01).
006800         88  W01-HOUR-FOUND                VALUE 'Y'.
006900     05  W01-MONTH-SW             PIC X(01).
007000         88  W01-MONTH-FOUND               VALUE 'Y'.
007100     05  W01-YEAR-SW              PIC X(01).
007200         88  W01-YEAR-FOUND                VALUE 'Y'.
007300     05  W01-DAY-SW               PIC X(01).
007400         88  W01-DAY-FOUND                 VALUE 'Y'.
007500     05  W01-WEEK-SW              PIC X(01).
007600         88  W01-WEEK-FOUND                VALUE 'Y'.
007700     05  FILLER                   PIC X(01).
007800*---------------------------------------------------------------*
007900 01  W02-COMPUTED-VALUES.
008000     05  W02-HOURS-COMP           PIC 9(07)     COMP.
008100     05  W02-MONTHS-COMP          PIC 9(04)V9   COMP.
008200     05  FILLER                   PIC X(01).
008300*---------------------------------------------------------------*
008400 01  W03-TALLY-COUNTERS REDEFINES W02-COMPUTED-VALUES.
008500     05  FILLER                   PIC X(08).
008600*---------------------------------------------------------------*
008700 01  W04-TALLY-FIELDS.
008800     05  W04-HOUR-TALLY           PIC 9(02)     COMP.
008900     05  W04-MONTH-TALLY          PIC 9(02)     COMP.
009000     05  W04-YEAR-TALLY           PIC 9(02)     COMP.
009100     05  W04-DAY-TALLY            PIC 9(02)     COMP.
009200     05  W04-WEEK-TALLY           PIC 9(02)     COMP.
009300     05  FILLER                   PIC X(01).
009400*---------------------------------------------------------------*
009500 01  W05-UNIT-SWITCH-VIEW REDEFINES W01-UNIT-SWITCHES.
009600     05  W05-UNIT-SWITCH-ALL      PIC X(06).
009700*---------------------------------------------------------------*
009800 LINKAGE SECTION.
009900 COPY VMMFRQ.
010000*===============================================================*
010100 PROCEDURE DIVISION USING VMM-FREQUENCY-PARMS.
010200*---------------------------------------------------------------*
010300 0000-MAIN-ROUTINE.
010400*---------------------------------------------------------------*
010500     PERFORM 1000-INITIALIZE-PARMS.
010600     PERFORM 1100-EXTRACT-NUMBER.
010700     PERFORM 2000-DETERMINE-UNIT.
010800     IF  FQ-UNPARSEABLE
010900         GO TO 0000-EXIT.
011000     PERFORM 3000-COMPUTE-HOURS.
011100     PERFORM 4000-COMPUTE-MONTHS.
011200     PERFORM 5000-SET-CATEGORY.
011300 0000-EXIT.
011400     GOBACK.
011500*---------------------------------------------------------------*
011600 1000-INITIALIZE-PARMS.
011700*---------------------------------------------------------------*
011800     MOVE ZERO                   TO FQ-FREQUENCY-HOURS
011900                                     FQ-FREQUENCY-MONTHS
012000                                     W00-NUMBER-VALUE
012100                                     W02-HOURS-COMP
012200                                     W02-MONTHS-COMP.
012300     MOVE 'Unknown'               TO FQ-FREQUENCY-CATEGORY.
012400     SET  FQ-NATIVE-OTHER         TO TRUE.
012500     SET  FQ-UNPARSEABLE          TO TRUE.
012600     MOVE SPACE                   TO W01-HOUR-SW  W01-MONTH-SW
012700                                     W01-YEAR-SW  W01-DAY-SW
012800                                     W01-WEEK-SW.
012900     MOVE FQ-FREQUENCY-TEXT       TO W00-SCAN-TEXT.
013000     INSPECT W00-SCAN-TEXT CONVERTING
013100         'abcdefghijklmnopqrstuvwxyz'
013200         TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
013300*---------------------------------------------------------------*
013400 1100-EXTRACT-NUMBER.
013500*---------------------------------------------------------------*
013600     MOVE SPACE                   TO W00-NUMBER-TEXT W00-UNIT-TEXT.
013700     UNSTRING W00-SCAN-TEXT DELIMITED BY SPACE
013800         INTO W00-NUMBER-TEXT W00-UNIT-TEXT.
013900     IF  W00-NUMBER-TEXT IS NUMERIC
014000         MOVE W00-NUMBER-TEXT     TO W00-NUMBER-VALUE.
014100*---------------------------------------------------------------*
014200 2000-DETERMINE-UNIT.
014300*---------------------------------------------------------------*
014400     IF  W00-NUMBER-VALUE = ZERO
014500         GO TO 2000-EXIT.
014600     IF  W00-SCAN-TEXT (1:20) = SPACE
014700         GO TO 2000-EXIT.
014800     IF  W00-UNIT-TEXT (1:4) = 'HOUR'
014900         SET  W01-HOUR-FOUND      TO TRUE
015000         SET  FQ-NATIVE-HOURS     TO TRUE
015100         SET  FQ-PARSED-OK        TO TRUE
015200     ELSE
015300     IF  W00-UNIT-TEXT (1:5) = 'MONTH'
015400         SET  W01-MONTH-FOUND     TO TRUE
015500         SET  FQ-NATIVE-MONTHS    TO TRUE
015600         SET  FQ-PARSED-OK        TO TRUE
015700     ELSE
015800     IF  W00-UNIT-TEXT (1:4) = 'YEAR'
015900         SET  W01-YEAR-FOUND      TO TRUE
016000         SET  FQ-NATIVE-OTHER     TO TRUE
016100         SET  FQ-PARSED-OK        TO TRUE
016200     ELSE
016300     IF  W00-UNIT-TEXT (1:3) = 'DAY'
016400         SET  W01-DAY-FOUND       TO TRUE
016500         SET  FQ-NATIVE-OTHER     TO TRUE
016600         SET  FQ-PARSED-OK        TO TRUE
016700     ELSE
016800     IF  W00-UNIT-TEXT (1:4) = 'WEEK'
016900         SET  W01-WEEK-FOUND      TO TRUE
017000         SET  FQ-NATIVE-OTHER     TO TRUE
017100         SET  FQ-PARSED-OK        TO TRUE.
017200 2000-EXIT.
017300     EXIT.
017400*---------------------------------------------------------------*
017500 3000-COMPUTE-HOURS.
017600*---------------------------------------------------------------*
017700*    HOURS CONVERSION - FIRST MATCHING UNIT IN THIS ORDER:      *
017800*    HOUR, MONTH, YEAR, DAY, WEEK - PMS-0001.                   *
017900*---------------------------------------------------------------*
018000     IF  W01-HOUR-FOUND
018100         MOVE W00-NUMBER-VALUE      TO W02-HOURS-COMP
018200     ELSE
018300     IF  W01-MONTH-FOUND
018400         COMPUTE W02-HOURS-COMP = W00-NUMBER-VALUE * 720
018500     ELSE
018600     IF  W01-YEAR-FOUND
018700         COMPUTE W02-HOURS-COMP = W00-NUMBER-VALUE * 8760
018800     ELSE
018900     IF  W01-DAY-FOUND
019000         COMPUTE W02-HOURS-COMP = W00-NUMBER-VALUE * 24
019100     ELSE
019200     IF  W01-WEEK-FOUND
019300         COMPUTE W02-HOURS-COMP = W00-NUMBER-VALUE * 168.
019400     MOVE W02-HOURS-COMP            TO FQ-FREQUENCY-HOURS.
019500*---------------------------------------------------------------*
019600 4000-COMPUTE-MONTHS.
019700*---------------------------------------------------------------*
019800*    MONTHS CONVERSION - ORDER: MONTH, YEAR, HOUR, DAY, WEEK -  *
019900*    PMS-0001.  ROUNDED CLAUSE ADDED PMS-0034, DIVISOR FIXED    *
020000*    PMS-0041.                                                  *
020100*---------------------------------------------------------------*
020200     IF  W01-MONTH-FOUND
020300         MOVE W00-NUMBER-VALUE      TO W02-MONTHS-COMP
020400     ELSE
020500     IF  W01-YEAR-FOUND
020600         COMPUTE W02-MONTHS-COMP = W00-NUMBER-VALUE * 12
020700     ELSE
020800     IF  W01-HOUR-FOUND
020900         COMPUTE W02-MONTHS-COMP ROUNDED =
021000             W00-NUMBER-VALUE / 720
021100     ELSE
021200     IF  W01-DAY-FOUND
021300         COMPUTE W02-MONTHS-COMP ROUNDED =
021400             W00-NUMBER-VALUE / 30
021500     ELSE
021600     IF  W01-WEEK-FOUND
021700         COMPUTE W02-MONTHS-COMP ROUNDED =
021800             W00-NUMBER-VALUE / 4.33.
021900     MOVE W02-MONTHS-COMP           TO FQ-FREQUENCY-MONTHS.
022000*---------------------------------------------------------------*
022100 5000-SET-CATEGORY.
022200*---------------------------------------------------------------*
022300*    HOURS RESULT TAKES PRECEDENCE OVER MONTHS - PMS-0006.      *
022400*---------------------------------------------------------------*
022500     IF  FQ-NATIVE-HOURS OR W01-MONTH-FOUND OR W01-YEAR-FOUND
022600                          OR W01-DAY-FOUND  OR W01-WEEK-FOUND
022700         PERFORM 5100-SET-HOURS-CATEGORY
022800     ELSE
022900         MOVE 'Unknown'                  TO FQ-FREQUENCY-CATEGORY.
023000*---------------------------------------------------------------*
023100 5100-SET-HOURS-CATEGORY.
023200*---------------------------------------------------------------*
023300     IF  FQ-FREQUENCY-HOURS < 1000
023400         MOVE 'High Frequency'           TO FQ-FREQUENCY-CATEGORY
023500     ELSE
023600     IF  FQ-FREQUENCY-HOURS < 4000
023700         MOVE 'Medium Frequency'         TO FQ-FREQUENCY-CATEGORY
023800     ELSE
023900         MOVE 'Low Frequency (Major)'    TO FQ-FREQUENCY-CATEGORY.

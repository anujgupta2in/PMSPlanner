000100*===============================================================*
000200* PROGRAM NAME:    VMMKPI
000300* ORIGINAL AUTHOR: EDWIN ACKERMAN
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 04/02/91  E ACKERMAN    CREATED - BUILDS THE VESSEL KPI MATRIX,
000900*                         DISTINCT MACHINERY LOCATIONS DUE PER
001000*                         QUARTER, FROM THE FILTERED-RECORDS
001100*                         EXTRACT (PMS-0003).
001200* 10/09/91  E ACKERMAN    SEVERITY BAND PARAGRAPH ADDED (PMS-0008).
001300* 06/11/92  R WOJTOWICZ   SORT KEY WAS VESSEL ONLY - YEAR ADDED AS
001400*                         THE MINOR KEY SO EACH VESSEL-YEAR GROUP
001500*                         SORTS TOGETHER (PMS-0013).
001600* 07/19/98  J HOLLOWAY    Y2K - SR-YEAR IS ALREADY FOUR DIGITS,
001700*                         REVIEWED AND FOUND CENTURY-SAFE
001800*                         (PMS-0031).
001900* 05/30/03  D KOWALCZYK   DISTINCT-MACHINERY TABLES WERE SIZED FOR
002000*                         50 ENTRIES PER QUARTER - RAISED TO 200
002100*                         AFTER THE TANKER FLEET CAME ON THE
002200*                         SYSTEM (PMS-0054).
002210* 06/17/13  T MARCHETTI   2200-EXTRACT-YEAR-QUARTER NOW TRUSTS THE
002220*                         VALID-DATE SWITCH AND CCYY/MM/DD VMMLOAD
002230*                         CARRIES IN THE EXTRACT RECORD INSTEAD OF
002240*                         RE-CHECKING SLASH POSITIONS AND NUMERIC-
002250*                         NESS ONLY, WHICH LET DATES LIKE 31/13
002260*                         THROUGH AS "VALID" (PMS-0064).
002300*===============================================================*
002400 IDENTIFICATION DIVISION.
002500 PROGRAM-ID.  VMMKPI.
002600 AUTHOR.        EDWIN ACKERMAN.
002700 INSTALLATION.  MORONS LOSERS AND BIMBOS.
002800 DATE-WRITTEN.  04/02/91.
002900 DATE-COMPILED.
003000 SECURITY.      UNCLASSIFIED - PMS MAINTENANCE SUBSYSTEM.
003100*===============================================================*
003200 ENVIRONMENT DIVISION.
003300*---------------------------------------------------------------*
003400 CONFIGURATION SECTION.
003500*---------------------------------------------------------------*
003600 SOURCE-COMPUTER. IBM-3096.
003700 OBJECT-COMPUTER. IBM-3096.
003800 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.
003900*---------------------------------------------------------------*
004000 INPUT-OUTPUT SECTION.
004100*---------------------------------------------------------------*
004200 FILE-CONTROL.
004300     SELECT FILTERED-IN ASSIGN TO FILTDD
004400       ORGANIZATION IS SEQUENTIAL
004500       FILE STATUS  IS FILT-FILE-STATUS.
004600*
004700     SELECT KPI-OUT ASSIGN TO KPIDD
004800       ORGANIZATION IS SEQUENTIAL
004900       FILE STATUS  IS KPI-FILE-STATUS.
005000*
005100     SELECT SORT-WORK-FILE ASSIGN TO SORTWK1.
005200*===============================================================*
005300 DATA DIVISION.
005400*---------------------------------------------------------------*
005500 FILE SECTION.
005600*---------------------------------------------------------------*
005700 FD  FILTERED-IN
005800      DATA RECORD IS FILT-LINE-IN.
005900 01  FILT-LINE-IN                 PIC X(420).
006000*---------------------------------------------------------------*
006100 FD  KPI-OUT
006200      DATA RECORD IS KPI-LINE-OUT.
006300 01  KPI-LINE-OUT                 PIC X(83).
006400*---------------------------------------------------------------*
006500 SD  SORT-WORK-FILE.
006600 01  SR-KPI-RECORD.
006700     05  SR-VESSEL                PIC X(25).
006800     05  SR-YEAR                  PIC 9(04).
006900     05  SR-QUARTER               PIC 9(01).
007000     05  SR-MACHINERY-LOCATION    PIC X(30).
007100     05  FILLER                   PIC X(01).
007200*---------------------------------------------------------------*
007300 WORKING-STORAGE SECTION.
007400*---------------------------------------------------------------*
007500 01  W00-FILE-STATUSES.
007600     05  FILT-FILE-STATUS         PIC X(02).
007700         88  FILT-FILE-OK                    VALUE '00'.
007800         88  FILT-FILE-EOF                   VALUE '10'.
007900     05  KPI-FILE-STATUS          PIC X(02).
008000         88  KPI-FILE-OK                     VALUE '00'.
008100     05  SORT-EOF-SW              PIC X(01) VALUE 'N'.
008200         88  SORT-END-OF-FILE               VALUE 'Y'.
008300     05  FILLER                   PIC X(01).
008400*---------------------------------------------------------------*
008500 01  W01-BREAK-FIELDS.
008600     05  W01-PRIOR-VESSEL         PIC X(25) VALUE SPACE.
008700     05  W01-PRIOR-YEAR           PIC 9(04) VALUE 0.
008800     05  W01-FIRST-RECORD-SW      PIC X(01) VALUE 'Y'.
008900         88  W01-FIRST-RECORD                VALUE 'Y'.
009000     05  FILLER                   PIC X(01).
009100*---------------------------------------------------------------*
009200 COPY VMMEXT.
009300*---------------------------------------------------------------*
009400 COPY VMMKPI.
009500*---------------------------------------------------------------*
009600 01  W02-YEAR-EXTRACT.
009700     05  W02-DD                   PIC 9(02).
009800     05  FILLER                   PIC X(01).
009900     05  W02-MM                   PIC 9(02).
010000     05  FILLER                   PIC X(01).
010100     05  W02-CCYY                 PIC 9(04).
010200 01  W02A-YEAR-EXTRACT-TEXT REDEFINES W02-YEAR-EXTRACT
010300                                  PIC X(10).
010400*---------------------------------------------------------------*
010500 01  W03-DUE-DATE-VALID-SW        PIC X(01) VALUE 'N'.
010600     88  W03-DUE-DATE-VALID                VALUE 'Y'.
010700*---------------------------------------------------------------*
010800 01  W04-QUARTER-TABLES.
010900     05  W04-Q1-COUNT             PIC 9(04) COMP VALUE 0.
011000     05  W04-Q1-MACHINERY         OCCURS 200 TIMES
011100                                  INDEXED BY W04-Q1-NDX
011200                                  PIC X(30).
011300     05  W04-Q2-COUNT             PIC 9(04) COMP VALUE 0.
011400     05  W04-Q2-MACHINERY         OCCURS 200 TIMES
011500                                  INDEXED BY W04-Q2-NDX
011600                                  PIC X(30).
011700     05  W04-Q3-COUNT             PIC 9(04) COMP VALUE 0.
011800     05  W04-Q3-MACHINERY         OCCURS 200 TIMES
011900                                  INDEXED BY W04-Q3-NDX
012000                                  PIC X(30).
012100     05  W04-Q4-COUNT             PIC 9(04) COMP VALUE 0.
012200     05  W04-Q4-MACHINERY         OCCURS 200 TIMES
012300                                  INDEXED BY W04-Q4-NDX
012400                                  PIC X(30).
012500     05  FILLER                   PIC X(01).
012600*---------------------------------------------------------------*
012700 01  W05-YEAR-TABLE.
012800     05  W05-YEAR-COUNT           PIC 9(04) COMP VALUE 0.
012900     05  W05-YEAR-MACHINERY       OCCURS 800 TIMES
013000                                  INDEXED BY W05-YEAR-NDX
013100                                  PIC X(30).
013200     05  FILLER                   PIC X(01).
013300*---------------------------------------------------------------*
013400 01  W06-QUARTER-VIEW REDEFINES W04-QUARTER-TABLES.
013500     05  FILLER                   PIC X(24009).
013600*---------------------------------------------------------------*
013700 01  W07-YEAR-VIEW REDEFINES W05-YEAR-TABLE.
013800     05  FILLER                   PIC X(24003).
013900*---------------------------------------------------------------*
014000 01  W08-SEVERITY-BAND-WORK.
014100     05  W08-BAND-COUNT           PIC 9(04) COMP.
014200     05  W08-BAND-TEXT            PIC X(06).
014300     05  FILLER                   PIC X(01).
014400*===============================================================*
014500 PROCEDURE DIVISION.
014600*---------------------------------------------------------------*
014700 0000-MAIN-PROCESSING.
014800*---------------------------------------------------------------*
014900     PERFORM 1000-OPEN-FILES.
015000     SORT SORT-WORK-FILE
015100          ON ASCENDING KEY SR-VESSEL
015200          ON ASCENDING KEY SR-YEAR
015300          INPUT PROCEDURE  IS 2000-BUILD-SORT-RECORDS
015400          OUTPUT PROCEDURE IS 3000-BUILD-KPI-RECORDS.
015500     PERFORM 3900-WRITE-LAST-GROUP.
015600     PERFORM 4000-CLOSE-FILES.
015700     GOBACK.
015800*---------------------------------------------------------------*
015900 1000-OPEN-FILES.
016000*---------------------------------------------------------------*
016100     OPEN INPUT  FILTERED-IN.
016200     OPEN OUTPUT KPI-OUT.
016300*---------------------------------------------------------------*
016400 2000-BUILD-SORT-RECORDS.
016500*---------------------------------------------------------------*
016600     PERFORM 8000-READ-FILTERED-RECORD.
016700     PERFORM 2100-RELEASE-ONE-RECORD
016800         UNTIL FILT-FILE-EOF.
016900*---------------------------------------------------------------*
017000 2100-RELEASE-ONE-RECORD.
017100*---------------------------------------------------------------*
017200     PERFORM 2200-EXTRACT-YEAR-QUARTER.
017300     IF  W03-DUE-DATE-VALID
017400         MOVE EX-VESSEL            TO SR-VESSEL
017500         MOVE W02-CCYY             TO SR-YEAR
017600         MOVE EX-MACHINERY-LOCATION TO SR-MACHINERY-LOCATION
017700         PERFORM 2210-SET-QUARTER
017800         RELEASE SR-KPI-RECORD.
017900     PERFORM 8000-READ-FILTERED-RECORD.
018000*---------------------------------------------------------------*
018100 2200-EXTRACT-YEAR-QUARTER.
018150*    EX-CALC-DUE-DATE-VALID/EX-CALC-DUE-CCYY/MM/DD ARE VMMLOAD'S
018160*    OWN DD/MM RANGE-CHECKED BREAKDOWN - TRUST IT RATHER THAN
018170*    RE-DERIVING VALIDITY FROM THE TEXT FIELD - PMS-0064.
018200*---------------------------------------------------------------*
018300     MOVE 'N'                     TO W03-DUE-DATE-VALID-SW.
018400     IF  EX-CALC-DUE-DATE-VALID
018600         MOVE EX-CALC-DUE-CCYY    TO W02-CCYY
018700         MOVE EX-CALC-DUE-MM      TO W02-MM
018800         MOVE EX-CALC-DUE-DD      TO W02-DD
019100         SET  W03-DUE-DATE-VALID  TO TRUE
019150     END-IF.
019200*---------------------------------------------------------------*
019300 2210-SET-QUARTER.
019400*---------------------------------------------------------------*
019500     EVALUATE TRUE
019600         WHEN W02-MM < 4
019700             MOVE 1 TO SR-QUARTER
019800         WHEN W02-MM < 7
019900             MOVE 2 TO SR-QUARTER
020000         WHEN W02-MM < 10
020100             MOVE 3 TO SR-QUARTER
020200         WHEN OTHER
020300             MOVE 4 TO SR-QUARTER
020400     END-EVALUATE.
020500*---------------------------------------------------------------*
020600 3000-BUILD-KPI-RECORDS.
020700*---------------------------------------------------------------*
020800     PERFORM 8200-RETURN-SORT-RECORD.
020900     PERFORM 3100-PROCESS-ONE-SORT-RECORD
021000         UNTIL SORT-END-OF-FILE.
021100*---------------------------------------------------------------*
021200 3100-PROCESS-ONE-SORT-RECORD.
021300*---------------------------------------------------------------*
021400     IF  W01-FIRST-RECORD
021500         PERFORM 3200-START-NEW-GROUP
021600     ELSE
021700     IF  SR-VESSEL NOT = W01-PRIOR-VESSEL
021800            OR SR-YEAR NOT = W01-PRIOR-YEAR
021900         PERFORM 3800-WRITE-KPI-RECORD
022000         PERFORM 3200-START-NEW-GROUP.
022100     PERFORM 3300-ACCUMULATE-DISTINCT-MACHINERY.
022200     PERFORM 8200-RETURN-SORT-RECORD.
022300*---------------------------------------------------------------*
022400 3200-START-NEW-GROUP.
022500*---------------------------------------------------------------*
022600     MOVE SR-VESSEL               TO W01-PRIOR-VESSEL.
022700     MOVE SR-YEAR                 TO W01-PRIOR-YEAR.
022800     MOVE 'N'                     TO W01-FIRST-RECORD-SW.
022900     MOVE ZERO                    TO W04-Q1-COUNT W04-Q2-COUNT
023000                                     W04-Q3-COUNT W04-Q4-COUNT
023100                                     W05-YEAR-COUNT.
023200     MOVE SPACE                   TO W04-Q1-MACHINERY
023300                                     W04-Q2-MACHINERY
023400                                     W04-Q3-MACHINERY
023500                                     W04-Q4-MACHINERY
023600                                     W05-YEAR-MACHINERY.
023700*---------------------------------------------------------------*
023800 3300-ACCUMULATE-DISTINCT-MACHINERY.
023900*---------------------------------------------------------------*
024000     SET  W05-YEAR-NDX TO 1.
024100     SEARCH W05-YEAR-MACHINERY VARYING W05-YEAR-NDX
024200         AT END
024300             IF  W05-YEAR-COUNT < 800
024400                 ADD 1 TO W05-YEAR-COUNT
024500                 MOVE SR-MACHINERY-LOCATION TO
024600                     W05-YEAR-MACHINERY (W05-YEAR-COUNT)
024700             END-IF
024800         WHEN W05-YEAR-MACHINERY (W05-YEAR-NDX)
024900                  = SR-MACHINERY-LOCATION
025000             CONTINUE.
025100     EVALUATE SR-QUARTER
025200         WHEN 1
025300             PERFORM 3310-ACCUM-Q1
025400         WHEN 2
025500             PERFORM 3320-ACCUM-Q2
025600         WHEN 3
025700             PERFORM 3330-ACCUM-Q3
025800         WHEN 4
025900             PERFORM 3340-ACCUM-Q4
026000     END-EVALUATE.
026100*---------------------------------------------------------------*
026200 3310-ACCUM-Q1.
026300*---------------------------------------------------------------*
026400     SET  W04-Q1-NDX TO 1.
026500     SEARCH W04-Q1-MACHINERY VARYING W04-Q1-NDX
026600         AT END
026700             IF  W04-Q1-COUNT < 200
026800                 ADD 1 TO W04-Q1-COUNT
026900                 MOVE SR-MACHINERY-LOCATION TO
027000                     W04-Q1-MACHINERY (W04-Q1-COUNT)
027100             END-IF
027200         WHEN W04-Q1-MACHINERY (W04-Q1-NDX)
027300                  = SR-MACHINERY-LOCATION
027400             CONTINUE.
027500*---------------------------------------------------------------*
027600 3320-ACCUM-Q2.
027700*---------------------------------------------------------------*
027800     SET  W04-Q2-NDX TO 1.
027900     SEARCH W04-Q2-MACHINERY VARYING W04-Q2-NDX
028000         AT END
028100             IF  W04-Q2-COUNT < 200
028200                 ADD 1 TO W04-Q2-COUNT
028300                 MOVE SR-MACHINERY-LOCATION TO
028400                     W04-Q2-MACHINERY (W04-Q2-COUNT)
028500             END-IF
028600         WHEN W04-Q2-MACHINERY (W04-Q2-NDX)
028700                  = SR-MACHINERY-LOCATION
028800             CONTINUE.
028900*---------------------------------------------------------------*
029000 3330-ACCUM-Q3.
029100*---------------------------------------------------------------*
029200     SET  W04-Q3-NDX TO 1.
029300     SEARCH W04-Q3-MACHINERY VARYING W04-Q3-NDX
029400         AT END
029500             IF  W04-Q3-COUNT < 200
029600                 ADD 1 TO W04-Q3-COUNT
029700                 MOVE SR-MACHINERY-LOCATION TO
029800                     W04-Q3-MACHINERY (W04-Q3-COUNT)
029900             END-IF
030000         WHEN W04-Q3-MACHINERY (W04-Q3-NDX)
030100                  = SR-MACHINERY-LOCATION
030200             CONTINUE.
030300*---------------------------------------------------------------*
030400 3340-ACCUM-Q4.
030500*---------------------------------------------------------------*
030600     SET  W04-Q4-NDX TO 1.
030700     SEARCH W04-Q4-MACHINERY VARYING W04-Q4-NDX
030800         AT END
030900             IF  W04-Q4-COUNT < 200
031000                 ADD 1 TO W04-Q4-COUNT
031100                 MOVE SR-MACHINERY-LOCATION TO
031200                     W04-Q4-MACHINERY (W04-Q4-COUNT)
031300             END-IF
031400         WHEN W04-Q4-MACHINERY (W04-Q4-NDX)
031500                  = SR-MACHINERY-LOCATION
031600             CONTINUE.
031700*---------------------------------------------------------------*
031800 3800-WRITE-KPI-RECORD.
031900*---------------------------------------------------------------*
032000     MOVE SPACE                   TO VMM-KPI-RECORD.
032100     MOVE W01-PRIOR-VESSEL        TO KP-VESSEL.
032200     MOVE W01-PRIOR-YEAR          TO KP-YEAR.
032300     MOVE W04-Q1-COUNT            TO KP-Q1-COUNT.
032400     MOVE W04-Q2-COUNT            TO KP-Q2-COUNT.
032500     MOVE W04-Q3-COUNT            TO KP-Q3-COUNT.
032600     MOVE W04-Q4-COUNT            TO KP-Q4-COUNT.
032700     MOVE W05-YEAR-COUNT          TO KP-YEAR-TOTAL.
032800     MOVE W04-Q1-COUNT            TO W08-BAND-COUNT.
032900     PERFORM 3500-SET-SEVERITY-BAND.
033000     MOVE W08-BAND-TEXT           TO KP-Q1-BAND.
033100     MOVE W04-Q2-COUNT            TO W08-BAND-COUNT.
033200     PERFORM 3500-SET-SEVERITY-BAND.
033300     MOVE W08-BAND-TEXT           TO KP-Q2-BAND.
033400     MOVE W04-Q3-COUNT            TO W08-BAND-COUNT.
033500     PERFORM 3500-SET-SEVERITY-BAND.
033600     MOVE W08-BAND-TEXT           TO KP-Q3-BAND.
033700     MOVE W04-Q4-COUNT            TO W08-BAND-COUNT.
033800     PERFORM 3500-SET-SEVERITY-BAND.
033900     MOVE W08-BAND-TEXT           TO KP-Q4-BAND.
034000     MOVE VMM-KPI-RECORD          TO KPI-LINE-OUT.
034100     WRITE KPI-LINE-OUT.
034200*---------------------------------------------------------------*
034300 3500-SET-SEVERITY-BAND.
034400*---------------------------------------------------------------*
034500*    ZERO=0  LOW=1-10  MEDIUM=11-50  HIGH=OVER 50 - PMS-0008.    *
034600*---------------------------------------------------------------*
034700     EVALUATE TRUE
034800         WHEN W08-BAND-COUNT = 0
034900             MOVE 'ZERO'          TO W08-BAND-TEXT
035000         WHEN W08-BAND-COUNT NOT > 10
035100             MOVE 'LOW'           TO W08-BAND-TEXT
035200         WHEN W08-BAND-COUNT NOT > 50
035300             MOVE 'MEDIUM'        TO W08-BAND-TEXT
035400         WHEN OTHER
035500             MOVE 'HIGH'          TO W08-BAND-TEXT
035600     END-EVALUATE.
035700*---------------------------------------------------------------*
035800 3900-WRITE-LAST-GROUP.
035900*---------------------------------------------------------------*
036000     IF  NOT W01-FIRST-RECORD
036100         PERFORM 3800-WRITE-KPI-RECORD.
036200*---------------------------------------------------------------*
036300 4000-CLOSE-FILES.
036400*---------------------------------------------------------------*
036500     CLOSE FILTERED-IN.
036600     CLOSE KPI-OUT.
036700*---------------------------------------------------------------*
036800 8000-READ-FILTERED-RECORD.
036900*---------------------------------------------------------------*
037000     READ FILTERED-IN INTO VMM-EXTRACT-RECORD
037100         AT END
037200             SET FILT-FILE-EOF    TO TRUE.
037300*---------------------------------------------------------------*
037400 8200-RETURN-SORT-RECORD.
037500*---------------------------------------------------------------*
037600     RETURN SORT-WORK-FILE INTO SR-KPI-RECORD
037700         AT END
037800             SET SORT-END-OF-FILE TO TRUE.
